000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Standardize Service Points *           
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie010.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       17/03/1992.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1992-2002 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Reads the two raw utility                
002000*                        service-point extracts, maps             
002100*                        each to the common IEDR                  
002200*                        layout, dedupes on Utility-Id            
002300*                        + Service-Point-Id keeping the           
002400*                        first occurrence, and writes             
002500*                        the standardized service point           
002600*                        file used by ie040 and ie090.            
002700**                                                                
002800*    Called modules.     None.                                    
002900*    Files used :                                                 
003000*                        UT1SP.   Utility 1 sv points, in.        
003100*                        UT2SP.   Utility 2 sv points, in.        
003200*                        SWKSP.   Sort work file.                 
003300*                        IESP.    Standardized sv points, out.    
003400*                        IEDQC.   DQ counters, out (created here).
003500*                                                                 
003600*    Error messages used.                                         
003700*                        IE001, IE002, IE009.                     
003800**                                                                
003900* Changes:                                                        
004000* 17/03/92 jgh - 1.0.00 Created.                                  IE010   
004100* 02/09/93 jgh - 1.0.01 Utility-Id inference paragraph            IE010   
004200*                       added - two premise extracts              
004300*                       came through from U2 with the             
004400*                       column simply missing.                    
004500* 21/06/95 jgh - 1.0.02 Sort/dedupe rewritten to use              IE010   
004600*                       SORT with an output procedure             
004700*                       instead of a home-grown table -           
004800*                       U1 volumes had grown past what            
004900*                       fit comfortably in WS.                    
005000* 09/11/98 vbc - 1.0.03 Y2K:  date fields on this file            IE010   
005100*                       are all character yyyy-mm-dd              
005200*                       already, no change needed here,           
005300*                       logged per site standard anyway.          
005400* 05/06/02 vbc - 1.0.04 Added DQ counters file, this is           IE010   
005500*                       now the first step to run so it           
005600*                       creates IEDQC fresh each time.            
005700* 14/10/25 vbc - 1.0.05 Field widths brought in line with         IE010   
005800*                       ie040/ie090 rewrite - Sp-Id-Pfx           
005900*                       redefine added for the inference          
006000*                       test instead of a substring ref.          
006100* 24/10/25 vbc - 1.0.06 U1/U2 counters moved to AA040 so          IE010   
006200*                       they count the surviving record, not      
006300*                       every raw one - ROW COUNTS was showing    
006400*                       U1+U2 bigger than Total whenever the      
006500*                       input actually had duplicates.            
006600*                                                                 
006700 environment             division.                                
006800*================================                                 
006900 configuration section.                                           
007000 special-names.                                                   
007100     C01 is TOP-OF-FORM                                           
007200     UPSI-0 is IE-RERUN-SWITCH                                    
007300         on status is IE-RERUN-REQUESTED                          
007400     class IE-DIGITS is "0123456789".                             
007500 input-output            section.                                 
007600 file-control.                                                    
007700     select U1-Sp-File   assign      "UT1SP"                      
007800                         organization sequential                  
007900                         status       U1-Sp-Status.               
008000     select U2-Sp-File   assign      "UT2SP"                      
008100                         organization sequential                  
008200                         status       U2-Sp-Status.               
008300     select Sort-Wk-File assign      "SWKSP".                     
008400     select Ie-Sp-File   assign      "IESP"                       
008500                         organization sequential                  
008600                         status       Ie-Sp-Status.               
008700     select Ie-Dqc-File  assign      "IEDQC"                      
008800                         organization relative                    
008900                         access       random                      
009000                         relative key WS-Dqc-Rrn                  
009100                         status       Ie-Dqc-Status.              
009200 data                    division.                                
009300*================================                                 
009400 file section.                                                    
009500 fd  U1-Sp-File.                                                  
009600 copy "wsu1sp.cob".                                               
009700 fd  U2-Sp-File.                                                  
009800 copy "wsu2sp.cob".                                               
009900 sd  Sort-Wk-File.                                                
010000 01  Sw-Sp-Record.                                                
010100*     Sort work copy of wsiesp.cob - kept in step with            
010200*     it by hand, see 21/06/95 change note above.                 
010300     03  Sw-Sp-Utility-Id          pic x(08).                     
010400     03  Sw-Sp-Service-Point-Id    pic x(12).                     
010500     03  Sw-Sp-Service-Point-Nbr   pic x(12).                     
010600     03  Sw-Sp-House-Num           pic x(06).                     
010700     03  Sw-Sp-Street              pic x(30).                     
010800     03  Sw-Sp-House-Supp          pic x(06).                     
010900     03  Sw-Sp-City                pic x(20).                     
011000     03  Sw-Sp-Zip                 pic x(05).                     
011100     03  Sw-Sp-State               pic xx.                        
011200     03  Sw-Sp-Installed-At        pic x(10).                     
011300     03  Sw-Sp-Removed-At          pic x(10).                     
011400     03  Sw-Sp-Created-At          pic x(10).                     
011500     03  Sw-Sp-Updated-At          pic x(10).                     
011600     03  filler                    pic x(04).                     
011700 fd  Ie-Sp-File.                                                  
011800 copy "wsiesp.cob".                                               
011900 fd  Ie-Dqc-File.                                                 
012000 copy "wsiedqc.cob".                                              
012100*                                                                 
012200 working-storage section.                                         
012300*-----------------------                                          
012400 77  Prog-Name           pic x(15) value "IE010 (1.0.06)".        
012500*                                                                 
012600 copy "wsiedtwk.cob".                                             
012700 copy "wsiemsg.cob".                                              
012800*                                                                 
012900 01  WS-Data.                                                     
013000     03  U1-Sp-Status        pic xx     value zero.               
013100     03  U2-Sp-Status        pic xx     value zero.               
013200     03  Ie-Sp-Status        pic xx     value zero.               
013300     03  Ie-Dqc-Status       pic xx     value zero.               
013400     03  WS-Dqc-Rrn          pic 9      value 1        comp.      
013500     03  WS-Eval-Msg         pic x(40)  value spaces.             
013600     03  WS-Term-Code        pic 99     value zero.               
013700     03  filler              pic x(08).                           
013800*                                                                 
013900 01  WS-Id-Work.                                                  
014000     03  WS-Id-Full          pic x(12).                           
014100     03  WS-Id-Full-R    redefines                                
014200         WS-Id-Full.                                              
014300         05  WS-Id-Pfx-3     pic x(03).                           
014400         05  filler          pic x(09).                           
014500*                                                                 
014600 01  WS-Prior-Key.                                                
014700     03  WS-Prior-Util       pic x(08)  value spaces.             
014800     03  WS-Prior-Sp-Id      pic x(12)  value spaces.             
014900     03  filler              pic x(04)  value spaces.             
015000*                                                                 
015100 procedure division.                                              
015200*===================                                              
015300*                                                                 
015400 AA000-Main              section.                                 
015500**************************************                            
015600     perform AA010-Open-Files.                                    
015700     perform AA020-Sort-Standardize.                              
015800     perform AA090-Close-Files.                                   
015900     if       WS-Term-Code not = zero                             
016000              move 1 to Return-Code                               
016100     else                                                         
016200              move zero to Return-Code                            
016300     end-if.                                                      
016400     goback.                                                      
016500*                                                                 
016600 AA000-Exit.  exit section.                                       
016700*                                                                 
016800 AA010-Open-Files            section.                             
016900*************************************                             
017000     open     input  U1-Sp-File.                                  
017100     if       U1-Sp-Status not = "00"                             
017200              display IE001 " " U1-Sp-Status                      
017300              move 1 to WS-Term-Code                              
017400              go to AA010-Exit                                    
017500     end-if.                                                      
017600     open     input  U2-Sp-File.                                  
017700     if       U2-Sp-Status not = "00"                             
017800              display IE002 " " U2-Sp-Status                      
017900              move 1 to WS-Term-Code                              
018000              close U1-Sp-File                                    
018100              go to AA010-Exit                                    
018200     end-if.                                                      
018300     open     output Ie-Sp-File.                                  
018400     open     output Ie-Dqc-File.                                 
018500     initialize             Ie-Dq-Counters-Record.                
018600*                                                                 
018700 AA010-Exit.                                                      
018800     exit     section.                                            
018900*                                                                 
019000 AA020-Sort-Standardize      section.                             
019100*************************************                             
019200     if       WS-Term-Code not = zero                             
019300              go to AA020-Exit                                    
019400     end-if.                                                      
019500     sort     Sort-Wk-File                                        
019600              on ascending key Sw-Sp-Utility-Id                   
019700                               Sw-Sp-Service-Point-Id             
019800              input procedure  AA030-Map-Input-Records            
019900                          thru AA030-Exit                         
020000              output procedure AA040-Dedupe-Write                 
020100                          thru AA040-Exit.                        
020200*                                                                 
020300 AA020-Exit.                                                      
020400     exit     section.                                            
020500*                                                                 
020600 AA030-Map-Input-Records     section.                             
020700*************************************                             
020800* Input procedure - map U1 then U2 raw records to the             
020900* standard layout and release each to the sort file.              
021000* No dedup here, that happens on the output side once             
021100* the sort has grouped equal keys together.                       
021200*                                                                 
021300     perform  AA031-Map-U1-Recs thru AA031-Exit.                  
021400     perform  AA032-Map-U2-Recs thru AA032-Exit.                  
021500*                                                                 
021600 AA030-Exit.                                                      
021700     exit     section.                                            
021800*                                                                 
021900 AA031-Map-U1-Recs.                                               
022000     read     U1-Sp-File                                          
022100              at end go to AA031-Exit.                            
022200     move     spaces        to Sw-Sp-Record.                      
022300     move     "UTILITY1"    to Sw-Sp-Utility-Id.                  
022400     move     U1SP-Service-Point-Id  to Sw-Sp-Service-Point-Id.   
022500     move     U1SP-Service-Point-Number                           
022600                            to Sw-Sp-Service-Point-Nbr.           
022700     move     U1SP-Street            to Sw-Sp-Street.             
022800     move     U1SP-City              to Sw-Sp-City.               
022900     move     U1SP-Zip               to Sw-Sp-Zip.                
023000     move     U1SP-State             to Sw-Sp-State.              
023100     move     U1SP-Installed-At      to Sw-Sp-Installed-At.       
023200     move     U1SP-Removed-At        to Sw-Sp-Removed-At.         
023300     move     U1SP-Created           to Sw-Sp-Created-At.         
023400     move     U1SP-Updated           to Sw-Sp-Updated-At.         
023500     perform  AA033-Infer-Utility.                                
023600     release  Sw-Sp-Record.                                       
023700     go to    AA031-Map-U1-Recs.                                  
023800*                                                                 
023900 AA031-Exit.                                                      
024000     exit.                                                        
024100*                                                                 
024200 AA032-Map-U2-Recs.                                               
024300     read     U2-Sp-File                                          
024400              at end go to AA032-Exit.                            
024500     move     spaces        to Sw-Sp-Record.                      
024600     move     "UTILITY2"    to Sw-Sp-Utility-Id.                  
024700     move     U2SP-Premise-Id        to Sw-Sp-Service-Point-Id.   
024800     move     U2SP-House-Num         to Sw-Sp-House-Num.          
024900     move     U2SP-Street            to Sw-Sp-Street.             
025000     move     U2SP-House-Supp        to Sw-Sp-House-Supp.         
025100     move     U2SP-City              to Sw-Sp-City.               
025200     move     U2SP-Zip               to Sw-Sp-Zip.                
025300     move     U2SP-Region            to Sw-Sp-State.              
025400     move     U2SP-Created-Date      to Sw-Sp-Created-At.         
025500     perform  AA033-Infer-Utility.                                
025600     release  Sw-Sp-Record.                                       
025700     go to    AA032-Map-U2-Recs.                                  
025800*                                                                 
025900 AA032-Exit.                                                      
026000     exit.                                                        
026100*                                                                 
026200 AA033-Infer-Utility.                                             
026300* Belt-and-braces - our own two mapping paragraphs                
026400* above always set Sw-Sp-Utility-Id, but a blank                  
026500* could still reach here if a future feed maps a                  
026600* record without going through AA031/AA032.                       
026700     if       Sw-Sp-Utility-Id = spaces                           
026800              move Sw-Sp-Service-Point-Id to WS-Id-Full           
026900              if   WS-Id-Pfx-3 = "SP-"                            
027000                   move "UTILITY1" to Sw-Sp-Utility-Id            
027100              else                                                
027200                   move "UTILITY2" to Sw-Sp-Utility-Id            
027300              end-if                                              
027400     end-if.                                                      
027500*                                                                 
027600 AA040-Dedupe-Write          section.                             
027700*************************************                             
027800* Output procedure - the sort has grouped every record            
027900* under its (Utility-Id, Sp-Id) key with input order              
028000* preserved within a group, so the first record RETURNed          
028100* for a new key is the first occurrence in feed order.            
028200*                                                                 
028300     move     spaces       to WS-Prior-Key.                       
028400 AA040-Return.                                                    
028500     return   Sort-Wk-File                                        
028600              at end go to AA040-Exit.                            
028700     if       Sw-Sp-Utility-Id       = WS-Prior-Util and          
028800              Sw-Sp-Service-Point-Id = WS-Prior-Sp-Id             
028900              go to AA040-Return                                  
029000     end-if.                                                      
029100     move     Sw-Sp-Utility-Id       to WS-Prior-Util.            
029200     move     Sw-Sp-Service-Point-Id to WS-Prior-Sp-Id.           
029300     write    IE-Std-Sp-Record       from Sw-Sp-Record.           
029400     add      1 to Ie-Dqc-Sp-Total.                               
029500     if       Sw-Sp-Utility-Id = "UTILITY1"                       
029600              add  1 to Ie-Dqc-Sp-U1                              
029700     else                                                         
029800              add  1 to Ie-Dqc-Sp-U2                              
029900     end-if.                                                      
030000     go to    AA040-Return.                                       
030100*                                                                 
030200 AA040-Exit.                                                      
030300     exit     section.                                            
030400*                                                                 
030500 AA090-Close-Files           section.                             
030600*************************************                             
030700     if       WS-Term-Code not = zero                             
030800              go to AA090-Exit                                    
030900     end-if.                                                      
031000     close    U1-Sp-File                                          
031100              U2-Sp-File                                          
031200              Ie-Sp-File.                                         
031300     write    Ie-Dq-Counters-Record.                              
031400     close    Ie-Dqc-File.                                        
031500*                                                                 
031600 AA090-Exit.                                                      
031700     exit     section.                                            
