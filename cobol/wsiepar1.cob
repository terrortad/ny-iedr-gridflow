000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IE Param1 File               *           
000400*     Uses RRN = 1                                    *           
000500* ****************************************************            
000600*  File size 44 bytes padded to 64 by filler.                     
000700*                                                                 
000800*  17/03/92 jgh - Created.                                        WSIEPAR1
000900*  22/08/94 jgh - Access-Level widened from x(1) to               WSIEPAR1
001000*                 x(8), "I"/"E" was too easy to fat-              
001100*                 finger against the external feed.               
001250*  17/10/25 vbc - Run-Date was COMP, its redefine breaks          WSIEPAR1
001260*                 it into three DISPLAY fields - sizes
001270*                 did not line up.  Dropped to DISPLAY.
001280*
001300 01  IE-Param1-Record.
001400     03  Ie-Par-Access-Level       pic x(08).
001500         88  Ie-Par-Is-Internal    value "INTERNAL".
001600         88  Ie-Par-Is-External    value "EXTERNAL".
001700     03  Ie-Par-Run-Date           pic 9(8).
001800*                                    ccyymmdd of this run         
001900     03  Ie-Par-Run-Date-R     redefines                          
002000         Ie-Par-Run-Date.                                         
002100         05  Ie-Par-Run-CCYY       pic 9(4).                      
002200         05  Ie-Par-Run-MM         pic 9(2).                      
002300         05  Ie-Par-Run-DD         pic 9(2).                      
002400     03  Ie-Par-Prior-Run-Recs     pic 9(9)      comp.            
002500     03  Ie-Par-Last-Step-Ok       pic x.                         
002600*                                    Y or N, set by ie000         
002700     03  filler                    pic x(20).                     
