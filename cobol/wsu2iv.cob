000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 2 Interval Reading  *            
000400*     Extract - day precision only, no premise on    *            
000500*     the record (must go via the meter)             *            
000600*     Read only by ie030 - no key, sequential         *           
000700* ****************************************************            
000800*  File size 55 bytes + 1 filler = 56.                            
000900*                                                                 
001000*  15/11/89 jgh - Created.                                        
001100*                                                                 
001200 01  U2IV-Record.                                                 
001300     03  U2IV-Meter-Id             pic x(12).                     
001400     03  U2IV-Timestamp            pic 9(08).                     
001500*                                    yyyymmdd, day precision      
001600     03  U2IV-Duration             pic s9(7).                     
001700     03  U2IV-Value                pic s9(9)v9(3).                
001800     03  U2IV-Quality              pic x(08).                     
001900     03  U2IV-Channel              pic x(08).                     
002000     03  filler                    pic x(01).                     
