000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR Standardized Service   *            
000400*           Point (common layout, both utilities)    *            
000500*     Keyed logically by Utility-Id + Sp-Id           *           
000600* ****************************************************            
000700*  File size 141 bytes + 4 filler = 145.                          
000800*                                                                 
000900*  30/10/89 jgh - Created.                                        
001000*  14/03/92 jgh - Added Ie-Sp-Is-Utility1/2 condition             
001100*                 names, standardize step was testing             
001200*                 the literal in three places.                    
001300*                                                                 
001400 01  IE-Std-Sp-Record.                                            
001500     03  Ie-Sp-Utility-Id          pic x(08).                     
001600         88  Ie-Sp-Is-Utility1     value "UTILITY1".              
001700         88  Ie-Sp-Is-Utility2     value "UTILITY2".              
001800     03  Ie-Sp-Service-Point-Id    pic x(12).                     
001900     03  Ie-Sp-Service-Point-Nbr   pic x(12).                     
002000*                                    Utility 1 only               
002100     03  Ie-Sp-House-Num           pic x(06).                     
002200*                                    Utility 2 only               
002300     03  Ie-Sp-Street              pic x(30).                     
002400     03  Ie-Sp-House-Supp          pic x(06).                     
002500*                                    Utility 2 only               
002600     03  Ie-Sp-City                pic x(20).                     
002700     03  Ie-Sp-Post-Code.                                         
002800         05  Ie-Sp-Zip             pic x(05).                     
002900         05  Ie-Sp-State           pic xx.                        
003000     03  Ie-Sp-Installed-At        pic x(10).                     
003100*                                    Utility 1 only               
003200     03  Ie-Sp-Removed-At          pic x(10).                     
003300*                                    Utility 1 only               
003400     03  Ie-Sp-Created-At          pic x(10).                     
003500     03  Ie-Sp-Updated-At          pic x(10).                     
003600*                                    Utility 1 only               
003700     03  filler                    pic x(04).                     
