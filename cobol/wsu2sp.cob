000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 2 Service Point     *            
000400*           Extract (raw feed, as received)          *            
000500*     Read only by ie010 - no key, sequential         *           
000600* ****************************************************            
000700*  File size 91 bytes + 4 filler = 95.                            
000800*                                                                 
000900*  Utility 2 calls it a "premise", not a "service                 
001000*  point" - do not let that confuse the mapping in                
001100*  ie010, see business rules there.                               
001200*                                                                 
001300*  02/11/89 jgh - Created.                                        
001400*                                                                 
001500 01  U2SP-Record.                                                 
001600     03  U2SP-Premise-Id           pic x(12).                     
001700*                                    numeric-style, no SP- prefix 
001800     03  U2SP-House-Num            pic x(06).                     
001900     03  U2SP-Street               pic x(30).                     
002000     03  U2SP-House-Supp           pic x(06).                     
002100*                                    apt / suite, may be blank    
002200     03  U2SP-City                 pic x(20).                     
002300     03  U2SP-Zip                  pic x(05).                     
002400     03  U2SP-Region               pic xx.                        
002500*                                    state code, U2's own term    
002600     03  U2SP-Created-Date         pic x(10).                     
002700     03  filler                    pic x(04).                     
