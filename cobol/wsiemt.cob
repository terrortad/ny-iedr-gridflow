000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR Standardized Meter      *           
000400*           (common layout, both utilities)          *            
000500*     Keyed logically by Utility-Id + Meter-Id        *           
000600* ****************************************************            
000700*  File size 104 bytes + 4 filler = 108.                          
000800*                                                                 
000900*  30/10/89 jgh - Created.                                        
001000*                                                                 
001100 01  IE-Std-Mt-Record.                                            
001200     03  Ie-Mt-Utility-Id          pic x(08).                     
001300         88  Ie-Mt-Is-Utility1     value "UTILITY1".              
001400         88  Ie-Mt-Is-Utility2     value "UTILITY2".              
001500     03  Ie-Mt-Meter-Id            pic x(12).                     
001600     03  Ie-Mt-Serial-Number       pic x(12).                     
001700*                                    U1 = meter-id, U2 = meter-nbr
001800     03  Ie-Mt-Meter-Type          pic x(10).                     
001900     03  Ie-Mt-Meter-Category      pic x(10).                     
002000*                                    U1 = category, U2 = channel  
002100     03  Ie-Mt-Service-Point-Id    pic x(12).                     
002200*                                    Utility 2 only (= premise-id)
002300     03  Ie-Mt-Installed-At        pic x(10).                     
002400*                                    Utility 2 only               
002500     03  Ie-Mt-Removed-At          pic x(10).                     
002600*                                    Utility 2 only               
002700     03  Ie-Mt-Created-At          pic x(10).                     
002800*                                    Utility 2 only               
002900     03  Ie-Mt-Updated-At          pic x(10).                     
003000*                                    Utility 2 only               
003100     03  filler                    pic x(04).                     
