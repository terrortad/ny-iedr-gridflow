000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Batch Run Control          *           
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie000.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       17/03/1992.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1992-2003 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Start-of-run / end-of-run control        
002000*                        for the GridFlow overnight batch.        
002100*                        CALLs each build step in the fixed       
002200*                        BATCH FLOW order and stops the           
002300*                        chain on the first bad return-code       
002400*                        so a duff standardize step never         
002500*                        gets to build fact or summary data       
002600*                        off half-finished layer files.           
002700*                        No screen work here - this is a          
002800*                        batch job, the operator watches the      
002900*                        job log, not a terminal.                 
003000**                                                                
003100*    Called modules.     IE010, IE020, IE030, IE040, IE050,       
003200*                        IE090.                                   
003300*    Files used.         None - each step opens its own.          
003400**                                                                
003500* Changes:                                                        
003600* 17/03/92 jgh - 1.0.00 Created, chains IE010/IE020/IE030.        IE000   
003700* 14/03/94 jgh - 1.0.01 IE040 added to the chain once the         IE000   
003800*                       usage fact build went live.               
003900* 22/08/94 jgh - 1.0.02 IE050 added.                              IE000   
004000* 09/11/98 vbc - 1.0.03 Y2K:  Ws-Clock-Raw widened, was           IE000   
004100*                       PIC 9(6) truncating the century.          
004200* 05/06/02 vbc - 1.0.04 Step count and elapsed-time banner        IE000   
004300*                       added, ops wanted a one-line summary      
004400*                       for the run log rather than reading       
004500*                       through every step's own DISPLAYs.        
004600* 17/10/25 vbc - 1.0.05 IE090 snapshot report added as the        IE000   
004700*                       final step.                               
004800**                                                                
004900 environment              division.                               
005000*===========================                                      
005100 configuration            section.                                
005200*-------------------------------                                  
005300 source-computer.    ncr-v8585.                                   
005400 object-computer.    ncr-v8585.                                   
005500 special-names.                                                   
005600     c01 is top-of-form                                           
005700     upsi-0 is ie-rerun-switch                                    
005800         on status is ie-rerun-requested                          
005900     class ie-digits is "0123456789".                             
006000 input-output              section.                               
006100*-------------------------------                                  
006200 file-control.                                                    
006300*                                                                 
006400 data                    division.                                
006500*===========================                                      
006600 file                     section.                                
006700*-------------------------------                                  
006800*                                                                 
006900 working-storage          section.                                
007000*-------------------------------                                  
007100 77  prog-name             pic x(15)  value "IE000 (1.0.05)".     
007200 copy "wsiedtwk.cob".                                             
007300*                                                                 
007400 01  ws-run-control.                                              
007500     03  ws-total-steps        pic 9(2)   value zero  comp.       
007600     03  ws-good-steps         pic 9(2)   value zero  comp.       
007700     03  ws-bad-steps          pic 9(2)   value zero  comp.       
007800     03  ws-edit-rc            pic zz9.                           
007900     03  ws-edit-good          pic zz9.                           
008000     03  ws-edit-bad           pic zz9.                           
008100     03  filler                pic x(08).                         
008200*                                                                 
008300 01  ws-clock-work.                                               
008400*    09/11/98 vbc - widened from PIC 9(6), the six-digit          IE000   
008500*                   HHMMSS form was silently keeping the run      
008600*                   log on two-digit years through the Y2K        
008700*                   check-off.                                    
008800     03  ws-clock-raw          pic 9(8).                          
008900     03  ws-clock-raw-r  redefines                                
009000         ws-clock-raw.                                            
009100         05  ws-clock-hh       pic 99.                            
009200         05  ws-clock-mm       pic 99.                            
009300         05  ws-clock-ss       pic 99.                            
009400         05  ws-clock-cc       pic 99.                            
009500     03  ws-clock-start        pic 9(8)   value zero.             
009600     03  ws-clock-end          pic 9(8)   value zero.             
009700*                                                                 
009800 01  ws-banner-line.
009850     03  filler                pic x(60).
009900*                                                                 
010000 procedure               division.                                
010100 aa000-main               section.                                
010200*-------------------------------                                  
010300     perform aa010-banner-start thru aa010-exit.                  
010400     perform aa020-run-steps    thru aa020-exit.                  
010500     perform aa090-banner-end   thru aa090-exit.                  
010600     move ws-bad-steps to return-code.                            
010700     goback.                                                      
010800 aa000-exit.                                                      
010900     exit section.                                                
011000*                                                                 
011100 aa010-banner-start        section.                               
011200*-------------------------------                                  
011300     accept ws-clock-raw from time.                               
011400     move ws-clock-raw to ws-clock-start.                         
011500     display "IE000 - GRIDFLOW BATCH RUN STARTING".               
011600     move spaces to ws-banner-line.                               
011700     string "IE000 - START TIME " ws-clock-hh ":" ws-clock-mm     
011800         ":" ws-clock-ss delimited by size into ws-banner-line.   
011900     display ws-banner-line.                                      
012000 aa010-exit.                                                      
012100     exit section.                                                
012200*                                                                 
012300 aa020-run-steps            section.                              
012400*-------------------------------                                  
012500     perform aa021-call-ie010 thru aa021-exit.                    
012600     if ws-bad-steps > 0                                          
012700         go to aa020-exit                                         
012800     end-if.                                                      
012900     perform aa022-call-ie020 thru aa022-exit.                    
013000     if ws-bad-steps > 0                                          
013100         go to aa020-exit                                         
013200     end-if.                                                      
013300     perform aa023-call-ie030 thru aa023-exit.                    
013400     if ws-bad-steps > 0                                          
013500         go to aa020-exit                                         
013600     end-if.                                                      
013700     perform aa024-call-ie040 thru aa024-exit.                    
013800     if ws-bad-steps > 0                                          
013900         go to aa020-exit                                         
014000     end-if.                                                      
014100     perform aa025-call-ie050 thru aa025-exit.                    
014200     if ws-bad-steps > 0                                          
014300         go to aa020-exit                                         
014400     end-if.                                                      
014500     perform aa026-call-ie090 thru aa026-exit.                    
014600 aa020-exit.                                                      
014700     exit section.                                                
014800*                                                                 
014900 aa021-call-ie010            section.                             
015000*-------------------------------                                  
015100     add 1 to ws-total-steps.                                     
015200     display "IE000 - CALLING IE010 STANDARDIZE-SERVICE-POINTS".  
015300     call "IE010".                                                
015400     perform aa030-check-rc thru aa030-exit.                      
015500 aa021-exit.                                                      
015600     exit section.                                                
015700*                                                                 
015800 aa022-call-ie020            section.                             
015900*-------------------------------                                  
016000     add 1 to ws-total-steps.                                     
016100     display "IE000 - CALLING IE020 STANDARDIZE-METERS".          
016200     call "IE020".                                                
016300     perform aa030-check-rc thru aa030-exit.                      
016400 aa022-exit.                                                      
016500     exit section.                                                
016600*                                                                 
016700 aa023-call-ie030            section.                             
016800*-------------------------------                                  
016900     add 1 to ws-total-steps.                                     
017000     display "IE000 - CALLING IE030 STANDARDIZE-INTERVALS".       
017100     call "IE030".                                                
017200     perform aa030-check-rc thru aa030-exit.                      
017300 aa023-exit.                                                      
017400     exit section.                                                
017500*                                                                 
017600 aa024-call-ie040            section.                             
017700*-------------------------------                                  
017800     add 1 to ws-total-steps.                                     
017900     display "IE000 - CALLING IE040 BUILD-USAGE-FACT".            
018000     call "IE040".                                                
018100     perform aa030-check-rc thru aa030-exit.                      
018200 aa024-exit.                                                      
018300     exit section.                                                
018400*                                                                 
018500 aa025-call-ie050            section.                             
018600*-------------------------------                                  
018700     add 1 to ws-total-steps.                                     
018800     display "IE000 - CALLING IE050 BUILD-USAGE-SUMMARY".         
018900     call "IE050".                                                
019000     perform aa030-check-rc thru aa030-exit.                      
019100 aa025-exit.                                                      
019200     exit section.                                                
019300*                                                                 
019400 aa026-call-ie090            section.                             
019500*-------------------------------                                  
019600     add 1 to ws-total-steps.                                     
019700     display "IE000 - CALLING IE090 DQ-SNAPSHOT-REPORT".          
019800     call "IE090".                                                
019900     perform aa030-check-rc thru aa030-exit.                      
020000 aa026-exit.                                                      
020100     exit section.                                                
020200*                                                                 
020300 aa030-check-rc              section.                             
020400*-------------------------------                                  
020500     if return-code = zero                                        
020600         add 1 to ws-good-steps                                   
020700         display "IE000 - STEP COMPLETED OK"                      
020800     else                                                         
020900         add 1 to ws-bad-steps                                    
021000         move return-code to ws-edit-rc                           
021100         move spaces to ws-banner-line                            
021200         string "IE000 - STEP FAILED, RETURN-CODE " ws-edit-rc    
021300             delimited by size into ws-banner-line                
021400         display ws-banner-line                                   
021500     end-if.                                                      
021600 aa030-exit.                                                      
021700     exit section.                                                
021800*                                                                 
021900 aa090-banner-end           section.                              
022000*-------------------------------                                  
022100     accept ws-clock-raw from time.                               
022200     move ws-clock-raw to ws-clock-end.                           
022300     move spaces to ws-banner-line.                               
022400     string "IE000 - END TIME   " ws-clock-hh ":" ws-clock-mm     
022500         ":" ws-clock-ss delimited by size into ws-banner-line.   
022600     display ws-banner-line.                                      
022700     move ws-total-steps to ws-edit-rc.                           
022800     move ws-good-steps to ws-edit-good.                          
022900     move ws-bad-steps to ws-edit-bad.                            
023000     move spaces to ws-banner-line.                               
023100     string "IE000 - STEPS RUN " ws-edit-rc " - " ws-edit-good    
023200         " OK, " ws-edit-bad " FAILED"                            
023300         delimited by size into ws-banner-line.                   
023400     display ws-banner-line.                                      
023500     if ws-bad-steps > 0                                          
023600         display "IE000 - GRIDFLOW BATCH RUN ENDED WITH ERRORS"   
023700     else                                                         
023800         display "IE000 - GRIDFLOW BATCH RUN COMPLETED OK"        
023900     end-if.                                                      
024000 aa090-exit.                                                      
024100     exit section.                                                
