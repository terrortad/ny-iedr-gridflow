000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Standardize Meters        *            
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie020.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       05/11/1989.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1989-2002 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Reads the two raw utility meter          
002000*                        extracts, maps each to the common        
002100*                        IEDR meter layout, dedupes on            
002200*                        Utility-Id + Meter-Id keeping the        
002300*                        first occurrence, and writes the         
002400*                        standardized meter file consumed         
002500*                        by ie030, ie040 and ie090.               
002600**                                                                
002700*    Called modules.     None.                                    
002800*    Files used :                                                 
002900*                        UT1MT.   Utility 1 meters, in.           
003000*                        UT2MT.   Utility 2 meters, in.           
003100*                        SWKMT.   Sort work file.                 
003200*                        IEMT.    Standardized meters, out.       
003300*                        IEDQC.   DQ counters, updated (I-O).     
003400*                                                                 
003500*    Error messages used.                                         
003600*                        IE003, IE004, IE009.                     
003700**                                                                
003800* Changes:                                                        
003900* 05/11/89 jgh - 1.0.00 Created.                                  IE020   
004000* 02/09/93 jgh - 1.0.01 Utility-Id inference paragraph            IE020   
004100*                       lifted from ie010 - same rule,            
004200*                       keyed on Sp-Id else Meter-Id here.        
004300* 21/06/95 jgh - 1.0.02 Sort/dedupe rewritten to use SORT         IE020   
004400*                       with an output procedure, same as         
004500*                       ie010.                                    
004600* 09/11/98 vbc - 1.0.03 Y2K:  Installed/Removed/Created/          IE020   
004700*                       Updated on U2 are character               
004800*                       yyyy-mm-dd already, no change here.       
004900* 05/06/02 vbc - 1.0.04 IEDQC is opened I-O now, ie010 runs       IE020   
005000*                       first and creates it - this step          
005100*                       rewrites the RRN 1 record with the        
005200*                       meter counts added in.                    
005300* 14/10/25 vbc - 1.0.05 Field widths brought in line with         IE020   
005400*                       ie040/ie090 rewrite.                      
005500* 24/10/25 vbc - 1.0.06 Mt-U1/Mt-U2 counters moved to AA040 so    IE020   
005600*                       they count the surviving record, not      
005700*                       every raw one - ROW COUNTS was showing    
005800*                       U1+U2 bigger than Total whenever the      
005900*                       input actually had duplicates.            
006000*                                                                 
006100 environment              division.                               
006200*===========================                                      
006300 configuration            section.                                
006400*-------------------------------                                  
006500 source-computer.    ncr-v8585.                                   
006600 object-computer.    ncr-v8585.                                   
006700 special-names.                                                   
006800     c01 is top-of-form                                           
006900     upsi-0 is ie-rerun-switch                                    
007000         on status is ie-rerun-requested                          
007100     class ie-digits is "0123456789".                             
007200 input-output              section.                               
007300*-------------------------------                                  
007400 file-control.                                                    
007500     select u1-mt-file      assign "ut1mt"                        
007600         organization       sequential                            
007700         file status        u1-mt-status.                         
007800     select u2-mt-file      assign "ut2mt"                        
007900         organization       sequential                            
008000         file status        u2-mt-status.                         
008100     select sort-wk-file    assign "swkmt".                       
008200     select ie-mt-file      assign "iemt"                         
008300         organization       sequential                            
008400         file status        ie-mt-status.                         
008500     select ie-dqc-file     assign "iedqc"                        
008600         organization       relative                              
008700         access mode        random                                
008800         relative key       ws-dqc-rrn                            
008900         file status        ie-dqc-status.                        
009000*                                                                 
009100 data                    division.                                
009200*===========================                                      
009300 file                     section.                                
009400*-------------------------------                                  
009500 fd  u1-mt-file                                                   
009600     label records         standard.                              
009700 copy "wsu1mt.cob".                                               
009800*                                                                 
009900 fd  u2-mt-file                                                   
010000     label records         standard.                              
010100 copy "wsu2mt.cob".                                               
010200*                                                                 
010300 sd  sort-wk-file.                                                
010400*    Hand-laid sort key record - matches wsiemt.cob field         
010500*    for field, but COPY REPLACING cannot swap a prefix           
010600*    embedded in a hyphenated name, so this one is typed          
010700*    out by hand as ie010's Sw-Sp-Record was.                     
010800     01  sw-mt-record.                                            
010900         03  sw-mt-utility-id       pic x(08).                    
011000         03  sw-mt-meter-id         pic x(12).                    
011100         03  sw-mt-serial-number    pic x(12).                    
011200         03  sw-mt-meter-type       pic x(10).                    
011300         03  sw-mt-meter-category   pic x(10).                    
011400         03  sw-mt-service-point-id pic x(12).                    
011500         03  sw-mt-installed-at     pic x(10).                    
011600         03  sw-mt-removed-at       pic x(10).                    
011700         03  sw-mt-created-at       pic x(10).                    
011800         03  sw-mt-updated-at       pic x(10).                    
011900         03  filler                 pic x(04).                    
012000*                                                                 
012100 fd  ie-mt-file                                                   
012200     label records         standard.                              
012300 copy "wsiemt.cob".                                               
012400*                                                                 
012500 fd  ie-dqc-file                                                  
012600     label records         standard.                              
012700 copy "wsiedqc.cob".                                              
012800*                                                                 
012900 working-storage          section.                                
013000*-------------------------------                                  
013100 77  prog-name             pic x(15)  value "IE020 (1.0.06)".     
013200 copy "wsiedtwk.cob".                                             
013300 copy "wsiemsg.cob".                                              
013400*                                                                 
013500 01  ws-data.                                                     
013600     03  u1-mt-status          pic xx.                            
013700         88  u1-mt-ok                    value "00".              
013800         88  u1-mt-eof                   value "10".              
013900     03  u2-mt-status          pic xx.                            
014000         88  u2-mt-ok                    value "00".              
014100         88  u2-mt-eof                   value "10".              
014200     03  ie-mt-status          pic xx.                            
014300         88  ie-mt-ok                    value "00".              
014400     03  ie-dqc-status         pic xx.                            
014500         88  ie-dqc-ok                   value "00".              
014600     03  ws-dqc-rrn            pic 9      value 1     comp.       
014700     03  ws-eval-msg           pic x(40).                         
014800     03  ws-term-code          pic 99     value zero.             
014900     03  filler                pic x(08).                         
015000*                                                                 
015100 01  ws-id-work.                                                  
015200*    Utility inference key work area - same shape as              
015300*    ie010's, redefined for the three/four-letter test.           
015400     03  ws-id-full            pic x(12).                         
015500     03  ws-id-full-r  redefines                                  
015600         ws-id-full.                                              
015700         05  ws-id-pfx-3       pic x(03).                         
015800         05  ws-id-pfx-4       pic x(04).                         
015900         05  filler            pic x(05).                         
016000*                                                                 
016100 01  ws-prior-key.                                                
016200     03  ws-prior-util         pic x(08).                         
016300     03  ws-prior-mt-id        pic x(12).                         
016400     03  filler                pic x(04).                         
016500*                                                                 
016600 procedure               division.                                
016700 aa000-main               section.                                
016800*-------------------------------                                  
016900     perform aa010-open-files      thru aa010-exit.               
017000     perform aa020-sort-standardize thru aa020-exit.              
017100     perform aa090-close-files     thru aa090-exit.               
017200     move ws-term-code to return-code.                            
017300     goback.                                                      
017400 aa000-exit.                                                      
017500     exit section.                                                
017600*                                                                 
017700 aa010-open-files          section.                               
017800*-------------------------------                                  
017900*    07/06/02 vbc - IEDQC opened I-O, ie010 creates it.           IE020   
018000     open input u1-mt-file.                                       
018100     if not u1-mt-ok                                              
018200         display ie003                                            
018300         move 4 to ws-term-code                                   
018400         go to aa010-exit                                         
018500     end-if.                                                      
018600     open input u2-mt-file.                                       
018700     if not u2-mt-ok                                              
018800         display ie004                                            
018900         move 4 to ws-term-code                                   
019000         close u1-mt-file                                         
019100         go to aa010-exit                                         
019200     end-if.                                                      
019300     open output ie-mt-file.                                      
019400     if not ie-mt-ok                                              
019500         display ie009                                            
019600         move 4 to ws-term-code                                   
019700         close u1-mt-file                                         
019800         close u2-mt-file                                         
019900         go to aa010-exit                                         
020000     end-if.                                                      
020100     open i-o ie-dqc-file.                                        
020200     if not ie-dqc-ok                                             
020300         display ie007                                            
020400         move 4 to ws-term-code                                   
020500         close u1-mt-file                                         
020600         close u2-mt-file                                         
020700         close ie-mt-file                                         
020800         go to aa010-exit                                         
020900     end-if.                                                      
021000     move 1 to ws-dqc-rrn.                                        
021100     read ie-dqc-file.                                            
021200 aa010-exit.                                                      
021300     exit section.                                                
021400*                                                                 
021500 aa020-sort-standardize     section.                              
021600*-------------------------------                                  
021700     if ws-term-code not = zero                                   
021800         go to aa020-exit                                         
021900     end-if.                                                      
022000     sort sort-wk-file                                            
022100         on ascending key sw-mt-utility-id                        
022200                          sw-mt-meter-id                          
022300         input procedure  aa030-map-input-records thru aa030-exit 
022400         output procedure aa040-dedupe-write   thru aa040-exit.   
022500 aa020-exit.                                                      
022600     exit section.                                                
022700*                                                                 
022800 aa030-map-input-records    section.                              
022900*-------------------------------                                  
023000     perform aa031-map-u1-recs thru aa031-exit.                   
023100     perform aa032-map-u2-recs thru aa032-exit.                   
023200 aa030-exit.                                                      
023300     exit section.                                                
023400*                                                                 
023500 aa031-map-u1-recs           section.                             
023600*-------------------------------                                  
023700     read u1-mt-file                                              
023800         at end                                                   
023900             go to aa031-exit                                     
024000     end-read.                                                    
024100 aa031-loop.                                                      
024200     initialize sw-mt-record.                                     
024300     move spaces          to sw-mt-utility-id.                    
024400     move u1mt-meter-id    to sw-mt-meter-id.                     
024500     move u1mt-meter-id    to sw-mt-serial-number.                
024600     move u1mt-meter-type  to sw-mt-meter-type.                   
024700     move u1mt-meter-category                                     
024800                           to sw-mt-meter-category.               
024900     move spaces          to sw-mt-service-point-id               
025000                              sw-mt-installed-at                  
025100                              sw-mt-removed-at                    
025200                              sw-mt-created-at                    
025300                              sw-mt-updated-at.                   
025400     perform aa033-infer-utility thru aa033-exit.                 
025500     release sw-mt-record.                                        
025600     read u1-mt-file                                              
025700         at end                                                   
025800             go to aa031-exit                                     
025900     end-read.                                                    
026000     go to aa031-loop.                                            
026100 aa031-exit.                                                      
026200     exit section.                                                
026300*                                                                 
026400 aa032-map-u2-recs           section.                             
026500*-------------------------------                                  
026600     read u2-mt-file                                              
026700         at end                                                   
026800             go to aa032-exit                                     
026900     end-read.                                                    
027000 aa032-loop.                                                      
027100     initialize sw-mt-record.                                     
027200     move spaces          to sw-mt-utility-id.                    
027300     move u2mt-meter-id    to sw-mt-meter-id.                     
027400     move u2mt-meter-number                                       
027500                           to sw-mt-serial-number.                
027600     move u2mt-meter-type  to sw-mt-meter-type.                   
027700     move u2mt-meter-channel                                      
027800                           to sw-mt-meter-category.               
027900     move u2mt-premise-id  to sw-mt-service-point-id.             
028000     move u2mt-installed-at                                       
028100                           to sw-mt-installed-at.                 
028200     move u2mt-removed-at  to sw-mt-removed-at.                   
028300     move u2mt-created     to sw-mt-created-at.                   
028400     move u2mt-updated     to sw-mt-updated-at.                   
028500     perform aa033-infer-utility thru aa033-exit.                 
028600     release sw-mt-record.                                        
028700     read u2-mt-file                                              
028800         at end                                                   
028900             go to aa032-exit                                     
029000     end-read.                                                    
029100     go to aa032-loop.                                            
029200 aa032-exit.                                                      
029300     exit section.                                                
029400*                                                                 
029500 aa033-infer-utility          section.                            
029600*-------------------------------                                  
029700*    02/09/93 jgh - Belt and braces - the two mapping             IE020   
029800*                   paragraphs above always set the               
029900*                   Utility-Id explicitly, but a raw              
030000*                   extract with the column dropped has           
030100*                   turned up before (see ie010 history).         
030200*                   Inference key is Sp-Id when present,          
030300*                   else Meter-Id, prefix SP-/MTR- means          
030400*                   Utility 1, anything else Utility 2.           
030500     if sw-mt-utility-id = spaces                                 
030600         move spaces to ws-id-full                                
030700         if sw-mt-service-point-id not = spaces                   
030800             move sw-mt-service-point-id to ws-id-full            
030900         else                                                     
031000             move sw-mt-meter-id to ws-id-full                    
031100         end-if                                                   
031200         if ws-id-pfx-3 = "SP-" or ws-id-pfx-4 = "MTR-"           
031300             move "UTILITY1" to sw-mt-utility-id                  
031400         else                                                     
031500             move "UTILITY2" to sw-mt-utility-id                  
031600         end-if                                                   
031700     end-if.                                                      
031800 aa033-exit.                                                      
031900     exit section.                                                
032000*                                                                 
032100 aa040-dedupe-write           section.                            
032200*-------------------------------                                  
032300     move spaces to ws-prior-key.                                 
032400     return sort-wk-file                                          
032500         at end                                                   
032600             go to aa040-exit                                     
032700     end-return.                                                  
032800 aa040-loop.                                                      
032900     if sw-mt-utility-id = ws-prior-util                          
033000        and sw-mt-meter-id = ws-prior-mt-id                       
033100         continue                                                 
033200     else                                                         
033300         move sw-mt-utility-id to ws-prior-util                   
033400         move sw-mt-meter-id   to ws-prior-mt-id                  
033500         write ie-std-mt-record from sw-mt-record                 
033600         add 1 to ie-dqc-mt-total                                 
033700    if       sw-mt-utility-id = "UTILITY1"                        
033800             add  1 to ie-dqc-mt-u1                               
033900    else                                                          
034000             add  1 to ie-dqc-mt-u2                               
034100    end-if.                                                       
034200     end-if.                                                      
034300     return sort-wk-file                                          
034400         at end                                                   
034500             go to aa040-exit                                     
034600     end-return.                                                  
034700     go to aa040-loop.                                            
034800 aa040-exit.                                                      
034900     exit section.                                                
035000*                                                                 
035100 aa090-close-files            section.                            
035200*-------------------------------                                  
035300     if ws-term-code not = zero                                   
035400         go to aa090-exit                                         
035500     end-if.                                                      
035600     close u1-mt-file.                                            
035700     close u2-mt-file.                                            
035800     close ie-mt-file.                                            
035900     rewrite ie-dq-counters-record.                               
036000     close ie-dqc-file.                                           
036100 aa090-exit.                                                      
036200     exit section.                                                
