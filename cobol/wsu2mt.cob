000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 2 Meter Extract     *            
000400*     Read only by ie020 - no key, sequential         *           
000500* ****************************************************            
000600*  File size 96 bytes + 4 filler = 100.                           
000700*                                                                 
000800*  08/11/89 jgh - Created.                                        
000900*  19/03/90 jgh - Confirmed Premise-Id here is the                
001000*                 same value as U2SP-Premise-Id on                
001100*                 the service point extract.                      
001200*                                                                 
001300 01  U2MT-Record.                                                 
001400     03  U2MT-Meter-Id             pic x(12).                     
001500     03  U2MT-Meter-Number         pic x(12).                     
001600*                                    physical serial number       
001700     03  U2MT-Meter-Type           pic x(10).                     
001800     03  U2MT-Meter-Channel        pic x(10).                     
001900     03  U2MT-Premise-Id           pic x(12).                     
002000*                                    owning premise, links to U2SP
002100     03  U2MT-Installed-At         pic x(10).                     
002200     03  U2MT-Removed-At           pic x(10).                     
002300*                                    may be blank                 
002400     03  U2MT-Created              pic x(10).                     
002500     03  U2MT-Updated              pic x(10).                     
002600     03  filler                    pic x(04).                     
