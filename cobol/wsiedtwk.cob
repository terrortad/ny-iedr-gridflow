000100* ****************************************************            
000200*                                                    *            
000300*  IEDR  --  Common Date/Time Work Area              *            
000400*   Used by every ieNNN step to break a raw          *            
000500*   timestamp down into its parts and to hold        *            
000600*   the run banner date/time.                        *            
000700* ****************************************************            
000800*  22/03/89 jgh - Created for ie010 dedupe key work,              
000900*                 pulled out common when ie020 needed             
001000*                 the same breakdown.                             
001100*  14/07/91 jgh - Added WS-Ts-Iso-R for the interval              
001200*                 step (ie030), Days-From-Epoch calc.             
001300*  09/11/98 vbc - Y2K:  WS-Ts-Num-CCYY was 2 digits,              
001400*                 widened to 4.  Callers unaffected.              
001500*  05/06/02 vbc - Added WS-Run-Date-Block for the                 
001600*                 report banner used by ie090.                    
001700*  17/10/25 vbc - WS-Ts-Numeric was COMP, its redefine            
001800*                 breaks it into three DISPLAY fields -           
001900*                 sizes did not line up (4 bytes binary           
002000*                 vs 8 bytes zoned).  Dropped to DISPLAY,         
002100*                 ie030's calendar routine depends on it.         
002200*                                                                 
002300 01  WS-Ts-Work.                                                  
002400     03  WS-Ts-Numeric        pic 9(8).                           
002500     03  WS-Ts-Numeric-R  redefines                               
002600         WS-Ts-Numeric.                                           
002700         05  WS-Ts-Num-CCYY   pic 9(4).                           
002800         05  WS-Ts-Num-MM     pic 9(2).                           
002900         05  WS-Ts-Num-DD     pic 9(2).                           
003000     03  WS-Ts-Iso            pic x(19).                          
003100     03  WS-Ts-Iso-R      redefines                               
003200         WS-Ts-Iso.                                               
003300         05  WS-Ts-Iso-CCYY   pic x(4).                           
003400         05  filler           pic x.                              
003500         05  WS-Ts-Iso-MM     pic x(2).                           
003600         05  filler           pic x.                              
003700         05  WS-Ts-Iso-DD     pic x(2).                           
003800         05  filler           pic x.                              
003900         05  WS-Ts-Iso-HH     pic x(2).                           
004000         05  filler           pic x.                              
004100         05  WS-Ts-Iso-MI     pic x(2).                           
004200         05  filler           pic x.                              
004300         05  WS-Ts-Iso-SS     pic x(2).                           
004400     03  WS-Days-From-Epoch   pic s9(9)     comp.                 
004500     03  WS-Secs-Of-Day       pic s9(9)     comp.                 
004600     03  WS-Secs-Total        pic s9(9)     comp.                 
004700     03  filler               pic x(04).                          
004800*                                                                 
004900 01  WS-Run-Date-Block.                                           
005000     03  WS-Run-CCYY          pic 9(4).                           
005100     03  WS-Run-MM            pic 9(2).                           
005200     03  WS-Run-DD            pic 9(2).                           
005300     03  WS-Run-HH            pic 9(2).                           
005400     03  WS-Run-MI            pic 9(2).                           
005500     03  WS-Run-SS            pic 9(2).                           
005600     03  filler               pic x(2).                           
005700 01  WS-Run-Date-Edit         pic x(19).                          
