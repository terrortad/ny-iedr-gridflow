000100* ****************************************************            
000200*                                                    *            
000300*  IEDR  --  Common Error Messages                    *           
000400* ****************************************************            
000500*  17/03/92 jgh - Created.                                        WSIEMSG 
000600*  05/06/02 vbc - IE009/IE010 added.                              WSIEMSG 
000700*  17/10/25 vbc - IE011 added, ie030 standardized                 WSIEMSG 
000800*                 interval file.                                  
000900*  09/08/26 vbc - IE010 sat unused since 05/06/02 - it's          WSIEMSG 
001000*                 ie050 that displays it now, on the zero-         
001100*                 usage-summary-rows case, not ie090.              
001200*                                                                 
001300 01  Ie-Error-Messages.                                           
001400     03  IE001  pic x(40)                                         
001500         value "IE001 Cannot open raw utility 1 extract".         
001600     03  IE002  pic x(40)                                         
001700         value "IE002 Cannot open raw utility 2 extract".         
001800     03  IE003  pic x(40)                                         
001900         value "IE003 Cannot open standardized meters  ".         
002000     03  IE004  pic x(40)                                         
002100         value "IE004 Cannot open standardized sv points".        
002200     03  IE005  pic x(40)                                         
002300         value "IE005 Cannot open usage fact file      ".         
002400     03  IE006  pic x(40)                                         
002500         value "IE006 Cannot open usage summary file   ".         
002600     03  IE007  pic x(40)                                         
002700         value "IE007 Cannot open DQ counters file     ".         
002800     03  IE008  pic x(40)                                         
002900         value "IE008 Cannot open DQ snapshot print file".        
003000     03  IE009  pic x(40)                                         
003100         value "IE009 Step abended - see file status   ".         
003200     03  IE010  pic x(40)                                         
003300         value "IE010 No usage summary rows this run   ".         
003400     03  IE011  pic x(40)                                         
003500         value "IE011 Cannot open standardized intervals".        
003600     03  filler pic x(08).                                        
