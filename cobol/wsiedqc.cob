000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR DQ Counters File        *           
000400*     Uses RRN = 1 - each build step opens for I-O,   *           
000500*     posts its own row counts, closes.  ie090 reads  *           
000600*     it for the ROW COUNTS block of the snapshot;    *           
000700*     everything else on the snapshot ie090 derives   *           
000800*     itself from the layer files directly.           *           
000900* ****************************************************            
001000*  05/06/02 vbc - Created for the ie090 rewrite - it used         WSIEDQC 
001100*                 to re-read every layer file cold each           
001200*                 run just to get the row counts.                 
001300*  11/02/03 vbc - Added the raw Utility 2 duplicate               WSIEDQC 
001400*                 counters, ie030 computes them off               
001500*                 its own sort of the raw extract.                
001600*                                                                 
001700 01  IE-Dq-Counters-Record.                                       
001800     03  Ie-Dqc-Sp-Counts.                                        
001900         05  Ie-Dqc-Sp-U1         pic 9(9)   comp.                
002000         05  Ie-Dqc-Sp-U2         pic 9(9)   comp.                
002100         05  Ie-Dqc-Sp-Total      pic 9(9)   comp.                
002200     03  Ie-Dqc-Mt-Counts.                                        
002300         05  Ie-Dqc-Mt-U1         pic 9(9)   comp.                
002400         05  Ie-Dqc-Mt-U2         pic 9(9)   comp.                
002500         05  Ie-Dqc-Mt-Total      pic 9(9)   comp.                
002600     03  Ie-Dqc-Iv-Counts.                                        
002700         05  Ie-Dqc-Iv-U1         pic 9(9)   comp.                
002800         05  Ie-Dqc-Iv-U2         pic 9(9)   comp.                
002900         05  Ie-Dqc-Iv-Total      pic 9(9)   comp.                
003000     03  Ie-Dqc-Uf-Counts.                                        
003100         05  Ie-Dqc-Uf-U1         pic 9(9)   comp.                
003200         05  Ie-Dqc-Uf-U2         pic 9(9)   comp.                
003300         05  Ie-Dqc-Uf-Total      pic 9(9)   comp.                
003400     03  Ie-Dqc-Us-Counts.                                        
003500         05  Ie-Dqc-Us-U1         pic 9(9)   comp.                
003600         05  Ie-Dqc-Us-U2         pic 9(9)   comp.                
003700         05  Ie-Dqc-Us-Total      pic 9(9)   comp.                
003800     03  Ie-Dqc-U2-Iv-Raw-Count   pic 9(9)   comp.                
003900     03  Ie-Dqc-U2-Iv-Raw-Uniq    pic 9(9)   comp.                
004000     03  filler                  pic x(16).                       
