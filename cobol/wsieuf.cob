000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR Usage Fact              *           
000400*     (product layer) - one record per interval       *           
000500*     reading, joined to its meter and service point  *           
000600* ****************************************************            
000700*  File size 270 bytes + 4 filler = 274.                          
000800*                                                                 
000900*  Utility-Id widened to x(22) here (was x(8) on the              
001000*  standardized interval) to hold the UNKNOWN_UTILITY             
001100*  marker used when the join leaves it blank.                     
001200*                                                                 
001300*  20/06/90 jgh - Created.                                        WSIEUF  
001400*  11/09/91 jgh - Location and meter attribute fields             WSIEUF  
001500*                 added once the join step (ie040) was
001600*                 written - previously interval fields
001700*                 only.
001750*  17/10/25 vbc - House-Num/House-Supp widened 6->12,             WSIEUF  
001760*                 ***MASKED*** is 12 characters and did
001770*                 not fit the raw 6-byte width.
001800*
001900 01  IE-Usage-Fact-Record.                                        
002000     03  Ie-Uf-Utility-Id          pic x(22).                     
002100     03  Ie-Uf-Service-Point-Id    pic x(12).                     
002200     03  Ie-Uf-Meter-Id            pic x(12).                     
002300     03  Ie-Uf-Start-Ts            pic x(19).                     
002400     03  Ie-Uf-End-Ts              pic x(19).                     
002500     03  Ie-Uf-Duration-Seconds    pic s9(7).                     
002600     03  Ie-Uf-Value               pic s9(9)v9(3).                
002700     03  Ie-Uf-Quality             pic x(08).                     
002800     03  Ie-Uf-Channel             pic x(08).                     
002900     03  Ie-Uf-Last-Update-Time    pic x(19).                     
003000     03  Ie-Uf-Exported-At         pic x(19).                     
003100     03  Ie-Uf-City                pic x(20).                     
003200*                                    never masked                 
003300     03  Ie-Uf-Zip                 pic x(05).                     
003400*                                    zip3 + "**" when masked      
003500     03  Ie-Uf-State               pic xx.                        
003600*                                    never masked                 
003700     03  Ie-Uf-Street              pic x(30).                     
003800*                                    ***MASKED*** when masked     
003900     03  Ie-Uf-House-Num           pic x(12).                     
004000*                                    ***MASKED*** when masked     
004100     03  Ie-Uf-House-Supp         pic x(12).                      
004200*                                    ***MASKED*** when masked     
004300     03  Ie-Uf-Serial-Number       pic x(12).                     
004400     03  Ie-Uf-Meter-Type          pic x(10).                     
004500     03  Ie-Uf-Meter-Category      pic x(10).                     
004600     03  filler                    pic x(04).                     
