000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Build Usage Summary        *           
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie050.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       25/06/1990.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1990-2002 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Reads the usage fact file,               
002000*                        drops rows whose start                   
002100*                        timestamp did not parse,                 
002200*                        replaces blank Utility-Id /              
002300*                        Service-Point-Id with the                
002400*                        UNKNOWN markers, and rolls               
002500*                        the readings up to one row               
002600*                        per Utility-Id / Service-                
002700*                        -Point-Id / calendar day -               
002800*                        total usage, reading count,              
002900*                        peak and pit value and the               
003000*                        timestamp of the first                   
003100*                        reading to attain each.                  
003200*                        Input need not already be                
003300*                        sorted - a work sort carries             
003400*                        an original sequence number              
003500*                        as its low-order key so ties             
003600*                        on peak/pit still resolve to             
003700*                        whichever reading came first             
003800*                        in the fact file.                        
003900**                                                                
004000*    Called modules.     None.                                    
004100*    Files used :                                                 
004200*                        IEUF.    Usage fact, in.                 
004300*                        SWKUS.   Sort work file.                 
004400*                        IEUS.    Usage summary, out.             
004500*                        IEDQC.   DQ counters, updated (I-O).     
004600*                                                                 
004700*    Error messages used.                                         
004800*                        IE005, IE006, IE007, IE009, IE010.       
004900**                                                                
005000* Changes:                                                        
005100* 25/06/90 jgh - 1.0.00 Created.                                  IE050   
005200* 02/10/91 jgh - 1.0.01 Pit-Usage (minimum reading) added         IE050   
005300*                       to the register - peak only until         
005400*                       now, bureau asked for the low end         
005500*                       too for outage/theft follow-up.           
005600* 09/11/98 vbc - 1.0.02 Y2K:  Bucket-Start/End stay               IE050   
005700*                       character yyyy-mm-dd, no change           
005800*                       needed here.                              
005900* 05/06/02 vbc - 1.0.03 Added DQ counters file, updated           IE050   
006000*                       (I-O).                                    
006100* 14/10/25 vbc - 1.0.04 UNKNOWN_UTILITY / UNKNOWN_SERVICE         IE050   
006200*                       _POINT substitution moved into            
006300*                       this step per the experience-             
006400*                       layer spec, was previously only           
006500*                       done on the fact layer.                   
006600*    09/08/26 vbc - 1.0.05 Ws-Any-Recs-Out was set on every       IE050   
006700*                       write but never tested - added            
006800*                       the check after the sort so a zero-       
006900*                       row run now displays IE010, was           
007000*                       previously silent (SPEC calls for         
007100*                       an empty IEUS file on zero                
007200*                       survivors, but nothing said so).          
007300*                                                                 
007400 environment              division.                               
007500*===========================                                      
007600 configuration            section.                                
007700*-------------------------------                                  
007800 source-computer.    ncr-v8585.                                   
007900 object-computer.    ncr-v8585.                                   
008000 special-names.                                                   
008100     c01 is top-of-form                                           
008200     upsi-0 is ie-rerun-switch                                    
008300         on status is ie-rerun-requested                          
008400     class ie-digits is "0123456789".                             
008500 input-output              section.                               
008600*-------------------------------                                  
008700 file-control.                                                    
008800     select ie-uf-file      assign "ieuf"                         
008900         organization       sequential                            
009000         file status        ie-uf-status.                         
009100     select sort-wk-file    assign "swkus"                        
009200         organization       sequential.                           
009300     select ie-us-file      assign "ieus"                         
009400         organization       sequential                            
009500         file status        ie-us-status.                         
009600     select ie-dqc-file     assign "iedqc"                        
009700         organization       relative                              
009800         access mode        random                                
009900         relative key       ws-dqc-rrn                            
010000         file status        ie-dqc-status.                        
010100*                                                                 
010200 data                    division.                                
010300*===========================                                      
010400 file                     section.                                
010500*-------------------------------                                  
010600 fd  ie-uf-file                                                   
010700     label records         standard.                              
010800 copy "wsieuf.cob".                                               
010900*                                                                 
011000 sd  sort-wk-file.                                                
011100 01  sw-us-record.                                                
011200     03  sw-us-utility-id          pic x(22).                     
011300     03  sw-us-sp-id               pic x(22).                     
011400     03  sw-us-day                 pic x(10).                     
011500     03  sw-us-seq                 pic 9(9)      comp.            
011600     03  sw-us-value               pic s9(9)v9(3).                
011700     03  sw-us-ts                  pic x(19).                     
011800     03  filler                    pic x(04).                     
011900*                                                                 
012000 fd  ie-us-file                                                   
012100     label records         standard.                              
012200 copy "wsieus.cob".                                               
012300*                                                                 
012400 fd  ie-dqc-file                                                  
012500     label records         standard.                              
012600 copy "wsiedqc.cob".                                              
012700*                                                                 
012800 working-storage          section.                                
012900*-------------------------------                                  
013000 77  prog-name             pic x(15)  value "IE050 (1.0.05)".     
013100 copy "wsiedtwk.cob".                                             
013200 copy "wsiemsg.cob".                                              
013300*                                                                 
013400 01  ws-data.                                                     
013500     03  ie-uf-status          pic xx.                            
013600         88  ie-uf-ok                    value "00".              
013700     03  ie-us-status          pic xx.                            
013800         88  ie-us-ok                    value "00".              
013900     03  ie-dqc-status         pic xx.                            
014000         88  ie-dqc-ok                   value "00".              
014100     03  ws-dqc-rrn            pic 9      value 1     comp.       
014200     03  ws-seq-counter        pic 9(9)   value zero  comp.       
014300     03  ws-term-code          pic 99     value zero.             
014400     03  ws-any-recs-out       pic x      value "N".              
014500         88  ws-recs-were-written        value "Y".               
014600     03  filler                pic x(08).                         
014700*                                                                 
014800 01  ws-day-work.                                                 
014900*    17/10/25 vbc - splits the ISO start timestamp so the         IE050   
015000*                   first 10 characters (the calendar day)        
015100*                   can be lifted straight into the sort          
015200*                   key without a reference-modified move.        
015300     03  ws-day-full               pic x(19).                     
015400     03  ws-day-full-r  redefines                                 
015500         ws-day-full.                                             
015600         05  ws-day-date           pic x(10).                     
015700         05  ws-day-time           pic x(09).                     
015800*                                                                 
015900 01  ws-current-group.                                            
016000     03  ws-cur-active         pic x      value "N".              
016100         88  ws-cur-is-active            value "Y".               
016200     03  ws-cur-utility-id     pic x(22).                         
016300     03  ws-cur-sp-id          pic x(22).                         
016400     03  ws-cur-day            pic x(10).                         
016500     03  ws-cur-total          pic s9(11)v9(3) value zero.        
016600     03  ws-cur-count          pic 9(7)   comp value zero.        
016700     03  ws-cur-peak-value     pic s9(9)v9(3).                    
016800     03  ws-cur-peak-ts        pic x(19).                         
016900     03  ws-cur-pit-value      pic s9(9)v9(3).                    
017000     03  ws-cur-pit-ts         pic x(19).                         
017100     03  filler                pic x(08).                         
017200*                                                                 
017300 procedure               division.                                
017400 aa000-main               section.                                
017500*-------------------------------                                  
017600     perform aa010-open-files       thru aa010-exit.              
017700     perform aa020-sort-summarize   thru aa020-exit.              
017800     perform aa090-close-files      thru aa090-exit.              
017900     move ws-term-code to return-code.                            
018000     goback.                                                      
018100 aa000-exit.                                                      
018200     exit section.                                                
018300*                                                                 
018400 aa010-open-files          section.                               
018500*-------------------------------                                  
018600     open input ie-uf-file.                                       
018700     if not ie-uf-ok                                              
018800         display ie005                                            
018900         move 4 to ws-term-code                                   
019000         go to aa010-exit                                         
019100     end-if.                                                      
019200     open output ie-us-file.                                      
019300     if not ie-us-ok                                              
019400         display ie006                                            
019500         move 4 to ws-term-code                                   
019600         close ie-uf-file                                         
019700         go to aa010-exit                                         
019800     end-if.                                                      
019900     open i-o ie-dqc-file.                                        
020000     if not ie-dqc-ok                                             
020100         display ie007                                            
020200         move 4 to ws-term-code                                   
020300         close ie-uf-file                                         
020400         close ie-us-file                                         
020500         go to aa010-exit                                         
020600     end-if.                                                      
020700     move 1 to ws-dqc-rrn.                                        
020800     read ie-dqc-file.                                            
020900 aa010-exit.                                                      
021000     exit section.                                                
021100*                                                                 
021200 aa020-sort-summarize      section.                               
021300*-------------------------------                                  
021400     if ws-term-code not = zero                                   
021500         go to aa020-exit                                         
021600     end-if.                                                      
021700     sort sort-wk-file                                            
021800         ascending key sw-us-utility-id                           
021900                       sw-us-sp-id                                
022000                       sw-us-day                                  
022100                       sw-us-seq                                  
022200         input procedure  aa030-map-and-filter thru aa030-exit    
022300         output procedure aa040-aggregate-write thru aa040-exit.  
022400     if not ws-recs-were-written                                  
022500         display ie010                                            
022600     end-if.                                                      
022700 aa020-exit.                                                      
022800     exit section.                                                
022900*                                                                 
023000 aa030-map-and-filter        section.                             
023100*-------------------------------                                  
023200     read ie-uf-file                                              
023300         at end                                                   
023400             go to aa030-exit                                     
023500     end-read.                                                    
023600 aa030-loop.                                                      
023700     if ie-uf-start-ts = spaces                                   
023800         go to aa030-next                                         
023900     end-if.                                                      
024000     move ie-uf-start-ts to ws-day-full.                          
024100     add 1 to ws-seq-counter.                                     
024200     if ie-uf-utility-id = spaces                                 
024300         move "UNKNOWN_UTILITY" to sw-us-utility-id               
024400     else                                                         
024500         move ie-uf-utility-id to sw-us-utility-id                
024600     end-if.                                                      
024700     if ie-uf-service-point-id = spaces                           
024800         move "UNKNOWN_SERVICE_POINT" to sw-us-sp-id              
024900     else                                                         
025000         move ie-uf-service-point-id to sw-us-sp-id               
025100     end-if.                                                      
025200     move ws-day-date       to sw-us-day.                         
025300     move ws-seq-counter    to sw-us-seq.                         
025400     move ie-uf-value       to sw-us-value.                       
025500     move ie-uf-start-ts    to sw-us-ts.                          
025600     release sw-us-record.                                        
025700 aa030-next.                                                      
025800     read ie-uf-file                                              
025900         at end                                                   
026000             go to aa030-exit                                     
026100     end-read.                                                    
026200     go to aa030-loop.                                            
026300 aa030-exit.                                                      
026400     close ie-uf-file.                                            
026500     exit section.                                                
026600*                                                                 
026700 aa040-aggregate-write       section.                             
026800*-------------------------------                                  
026900     move "N" to ws-cur-active.                                   
027000     return sort-wk-file                                          
027100         at end                                                   
027200             go to aa040-flush                                    
027300     end-return.                                                  
027400 aa040-loop.                                                      
027500     if ws-cur-is-active                                          
027600         and sw-us-utility-id = ws-cur-utility-id                 
027700         and sw-us-sp-id      = ws-cur-sp-id                      
027800         and sw-us-day        = ws-cur-day                        
027900         go to aa040-accumulate                                   
028000     end-if.                                                      
028100     if ws-cur-is-active                                          
028200         perform aa050-write-summary thru aa050-exit              
028300     end-if.                                                      
028400     move "Y"                to ws-cur-active.                    
028500     move sw-us-utility-id   to ws-cur-utility-id.                
028600     move sw-us-sp-id        to ws-cur-sp-id.                     
028700     move sw-us-day          to ws-cur-day.                       
028800     move zero               to ws-cur-total.                     
028900     move zero               to ws-cur-count.                     
029000     move sw-us-value        to ws-cur-peak-value.                
029100     move sw-us-ts           to ws-cur-peak-ts.                   
029200     move sw-us-value        to ws-cur-pit-value.                 
029300     move sw-us-ts           to ws-cur-pit-ts.                    
029400 aa040-accumulate.                                                
029500     add sw-us-value to ws-cur-total.                             
029600     add 1 to ws-cur-count.                                       
029700     if sw-us-value > ws-cur-peak-value                           
029800         move sw-us-value to ws-cur-peak-value                    
029900         move sw-us-ts    to ws-cur-peak-ts                       
030000     end-if.                                                      
030100     if sw-us-value < ws-cur-pit-value                            
030200         move sw-us-value to ws-cur-pit-value                     
030300         move sw-us-ts    to ws-cur-pit-ts                        
030400     end-if.                                                      
030500     return sort-wk-file                                          
030600         at end                                                   
030700             go to aa040-flush                                    
030800     end-return.                                                  
030900     go to aa040-loop.                                            
031000 aa040-flush.                                                     
031100     if ws-cur-is-active                                          
031200         perform aa050-write-summary thru aa050-exit              
031300     end-if.                                                      
031400 aa040-exit.                                                      
031500     exit section.                                                
031600*                                                                 
031700 aa050-write-summary          section.                            
031800*-------------------------------                                  
031900     move ws-cur-utility-id  to ie-us-utility-id.                 
032000     move ws-cur-sp-id       to ie-us-service-point-id.           
032100     move ws-cur-day         to ie-us-bucket-start.               
032200     move ws-cur-day         to ie-us-bucket-end.                 
032300     move ws-cur-total       to ie-us-total-usage.                
032400     move ws-cur-count       to ie-us-interval-count.             
032500     move ws-cur-peak-value  to ie-us-peak-usage-value.           
032600     move ws-cur-peak-ts     to ie-us-peak-usage-ts.              
032700     move ws-cur-pit-value   to ie-us-pit-usage-value.            
032800     move ws-cur-pit-ts      to ie-us-pit-usage-ts.               
032900     write ie-usage-summary-record.                               
033000     move "Y" to ws-any-recs-out.                                 
033100     if ie-us-is-utility1                                         
033200         add 1 to ie-dqc-us-u1                                    
033300     else                                                         
033400         if ie-us-is-utility2                                     
033500             add 1 to ie-dqc-us-u2                                
033600         end-if                                                   
033700     end-if.                                                      
033800     add 1 to ie-dqc-us-total.                                    
033900 aa050-exit.                                                      
034000     exit section.                                                
034100*                                                                 
034200 aa090-close-files            section.                            
034300*-------------------------------                                  
034400     if ws-term-code not = zero                                   
034500         go to aa090-exit                                         
034600     end-if.                                                      
034700     close ie-us-file.                                            
034800     rewrite ie-dq-counters-record.                               
034900     close ie-dqc-file.                                           
035000 aa090-exit.                                                      
035100     exit section.                                                
