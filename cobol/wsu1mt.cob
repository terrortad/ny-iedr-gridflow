000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 1 Meter Extract     *            
000400*     Read only by ie020 - no key, sequential         *           
000500* ****************************************************            
000600*  File size 32 bytes + 4 filler = 36.                            
000700*                                                                 
000800*  05/11/89 jgh - Created.                                        
000900*                                                                 
001000 01  U1MT-Record.                                                 
001100     03  U1MT-Meter-Id             pic x(12).                     
001200*                                    format MTR-nnnnnn            
001300     03  U1MT-Meter-Type           pic x(10).                     
001400     03  U1MT-Meter-Category       pic x(10).                     
001500     03  filler                    pic x(04).                     
