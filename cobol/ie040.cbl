000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Build Usage Fact           *           
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie040.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       20/06/1990.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1990-2002 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Reads the standardized interval          
002000*                        file and, for each reading, left         
002100*                        -joins the standardized meter on         
002200*                        Utility-Id + Meter-Id and the            
002300*                        standardized service point on            
002400*                        Utility-Id + Sv-Point-Id, both           
002500*                        held as in-memory tables loaded          
002600*                        once at the start of the run.            
002700*                        Applies PII masking per the              
002800*                        access level on the run                  
002900*                        parameter file, and writes one           
003000*                        usage-fact record per interval           
003100*                        for ie050 and ie090.                     
003200**                                                                
003300*    Called modules.     None.                                    
003400*    Files used :                                                 
003500*                        IEIV.    Standardized intervals, in.     
003600*                        IEMT.    Standardized meters, in.        
003700*                        IESP.    Standardized sv points, in.     
003800*                        IEPAR1.  Run parameters, in (RRN 1).     
003900*                        IEUF.    Usage fact, out.                
004000*                        IEDQC.   DQ counters, updated (I-O).     
004100*                                                                 
004200*    Error messages used.                                         
004300*                        IE003, IE004, IE005, IE009, IE011.       
004400**                                                                
004500* Changes:                                                        
004600* 20/06/90 jgh - 1.0.00 Created.                                  IE040   
004700* 11/09/91 jgh - 1.0.01 Location and meter attribute join         IE040   
004800*                       added - previously wrote interval         
004900*                       fields straight through, unjoined.        
005000* 22/08/94 jgh - 1.0.02 PII masking added (AA060) once the        IE040   
005100*                       external feed to the analytics            
005200*                       bureau was agreed - reads the             
005300*                       access level off IEPAR1.                  
005400* 09/11/98 vbc - 1.0.03 Y2K:  no date arithmetic in this          IE040   
005500*                       step, timestamps carried through          
005600*                       as character, nothing to change.          
005700* 05/06/02 vbc - 1.0.04 Added DQ counters file, updated           IE040   
005800*                       (I-O), ie010-ie030 run first.             
005900* 14/10/25 vbc - 1.0.05 Ie-Uf-House-Num/Supp widened on           IE040   
006000*                       the copybook side (see wsieuf.cob)        
006100*                       so ***MASKED*** fits - AA060              
006200*                       unchanged, just moves further now.        
006300*                                                                 
006400 environment              division.                               
006500*===========================                                      
006600 configuration            section.                                
006700*-------------------------------                                  
006800 source-computer.    ncr-v8585.                                   
006900 object-computer.    ncr-v8585.                                   
007000 special-names.                                                   
007100     c01 is top-of-form                                           
007200     upsi-0 is ie-rerun-switch                                    
007300         on status is ie-rerun-requested                          
007400     class ie-digits is "0123456789".                             
007500 input-output              section.                               
007600*-------------------------------                                  
007700 file-control.                                                    
007800     select ie-iv-file      assign "ieiv"                         
007900         organization       sequential                            
008000         file status        ie-iv-status.                         
008100     select ie-mt-file      assign "iemt"                         
008200         organization       sequential                            
008300         file status        ie-mt-status.                         
008400     select ie-sp-file      assign "iesp"                         
008500         organization       sequential                            
008600         file status        ie-sp-status.                         
008700     select ie-par1-file    assign "iepar1"                       
008800         organization       relative                              
008900         access mode        random                                
009000         relative key       ws-par1-rrn                           
009100         file status        ie-par1-status.                       
009200     select ie-uf-file      assign "ieuf"                         
009300         organization       sequential                            
009400         file status        ie-uf-status.                         
009500     select ie-dqc-file     assign "iedqc"                        
009600         organization       relative                              
009700         access mode        random                                
009800         relative key       ws-dqc-rrn                            
009900         file status        ie-dqc-status.                        
010000*                                                                 
010100 data                    division.                                
010200*===========================                                      
010300 file                     section.                                
010400*-------------------------------                                  
010500 fd  ie-iv-file                                                   
010600     label records         standard.                              
010700 copy "wsieiv.cob".                                               
010800*                                                                 
010900 fd  ie-mt-file                                                   
011000     label records         standard.                              
011100 copy "wsiemt.cob".                                               
011200*                                                                 
011300 fd  ie-sp-file                                                   
011400     label records         standard.                              
011500 copy "wsiesp.cob".                                               
011600*                                                                 
011700 fd  ie-par1-file                                                 
011800     label records         standard.                              
011900 copy "wsiepar1.cob".                                             
012000*                                                                 
012100 fd  ie-uf-file                                                   
012200     label records         standard.                              
012300 copy "wsieuf.cob".                                               
012400*                                                                 
012500 fd  ie-dqc-file                                                  
012600     label records         standard.                              
012700 copy "wsiedqc.cob".                                              
012800*                                                                 
012900 working-storage          section.                                
013000*-------------------------------                                  
013100 77  prog-name             pic x(15)  value "IE040 (1.0.05)".     
013200 copy "wsiedtwk.cob".                                             
013300 copy "wsiemsg.cob".                                              
013400*                                                                 
013500 01  ws-data.                                                     
013600     03  ie-iv-status          pic xx.                            
013700         88  ie-iv-ok                    value "00".              
013800         88  ie-iv-eof                   value "10".              
013900     03  ie-mt-status          pic xx.                            
014000         88  ie-mt-ok                    value "00".              
014100     03  ie-sp-status          pic xx.                            
014200         88  ie-sp-ok                    value "00".              
014300     03  ie-par1-status        pic xx.                            
014400         88  ie-par1-ok                  value "00".              
014500     03  ie-uf-status          pic xx.                            
014600         88  ie-uf-ok                    value "00".              
014700     03  ie-dqc-status         pic xx.                            
014800         88  ie-dqc-ok                   value "00".              
014900     03  ws-par1-rrn           pic 9      value 1     comp.       
015000     03  ws-dqc-rrn            pic 9      value 1     comp.       
015200     03  ws-access-level       pic x(08)  value "EXTERNAL".       
015300         88  ws-is-internal              value "INTERNAL".        
015400     03  ws-term-code          pic 99     value zero.             
015500     03  filler                pic x(08).                         
015600*                                                                 
015700 01  ws-mt-table.                                                 
015800*    11/09/91 jgh - Standardized meters, all utilities,           IE040   
015900*                   loaded once, held for the whole run -         
016000*                   the file comes off ie020 already              
016100*                   ascending on Utility-Id then Meter-Id         
016200*                   so SEARCH ALL (binary) is safe.               
016300     03  ws-mt-tbl-count       pic 9(5)   comp.                   
016400     03  ws-mt-tbl-entry  occurs 0 to 20000 times                 
016500             depending on ws-mt-tbl-count                         
016600             ascending key ws-mt-tbl-utility-id                   
016700                           ws-mt-tbl-meter-id                     
016800             indexed by ws-mt-tbl-idx.                            
016900         05  ws-mt-tbl-utility-id      pic x(08).                 
017000         05  ws-mt-tbl-meter-id        pic x(12).                 
017100         05  ws-mt-tbl-serial-number   pic x(12).                 
017200         05  ws-mt-tbl-meter-type      pic x(10).                 
017300         05  ws-mt-tbl-meter-category  pic x(10).                 
017400*                                                                 
017500 01  ws-sp-table.                                                 
017600*    11/09/91 jgh - Standardized service points, all              IE040   
017700*                   utilities, same loading rule as the           
017800*                   meter table above.                            
017900     03  ws-sp-tbl-count       pic 9(5)   comp.                   
018000     03  ws-sp-tbl-entry  occurs 0 to 20000 times                 
018100             depending on ws-sp-tbl-count                         
018200             ascending key ws-sp-tbl-utility-id                   
018300                           ws-sp-tbl-sp-id                        
018400             indexed by ws-sp-tbl-idx.                            
018500         05  ws-sp-tbl-utility-id      pic x(08).                 
018600         05  ws-sp-tbl-sp-id           pic x(12).                 
018700         05  ws-sp-tbl-city            pic x(20).                 
018800         05  ws-sp-tbl-zip             pic x(05).                 
018900         05  ws-sp-tbl-state           pic xx.                    
019000         05  ws-sp-tbl-street          pic x(30).                 
019100         05  ws-sp-tbl-house-num       pic x(06).                 
019200         05  ws-sp-tbl-house-supp      pic x(06).                 
019300*                                                                 
019400 procedure               division.                                
019500 aa000-main               section.                                
019600*-------------------------------                                  
019700     perform aa010-open-files       thru aa010-exit.              
019800     perform aa012-get-access-level thru aa012-exit.              
019900     perform aa015-load-std-meters  thru aa015-exit.              
020000     perform aa016-load-std-sv-pts  thru aa016-exit.              
020100     perform aa030-read-ivs-write-facts thru aa030-exit.          
020200     perform aa090-close-files      thru aa090-exit.              
020300     move ws-term-code to return-code.                            
020400     goback.                                                      
020500 aa000-exit.                                                      
020600     exit section.                                                
020700*                                                                 
020800 aa010-open-files          section.                               
020900*-------------------------------                                  
021000     open input ie-iv-file.                                       
021100     if not ie-iv-ok                                              
021200         display ie011                                            
021300         move 4 to ws-term-code                                   
021400         go to aa010-exit                                         
021500     end-if.                                                      
021600     open input ie-mt-file.                                       
021700     if not ie-mt-ok                                              
021800         display ie003                                            
021900         move 4 to ws-term-code                                   
022000         close ie-iv-file                                         
022100         go to aa010-exit                                         
022200     end-if.                                                      
022300     open input ie-sp-file.                                       
022400     if not ie-sp-ok                                              
022500         display ie004                                            
022600         move 4 to ws-term-code                                   
022700         close ie-iv-file                                         
022800         close ie-mt-file                                         
022900         go to aa010-exit                                         
023000     end-if.                                                      
023100     open output ie-uf-file.                                      
023200     if not ie-uf-ok                                              
023300         display ie005                                            
023400         move 4 to ws-term-code                                   
023500         close ie-iv-file                                         
023600         close ie-mt-file                                         
023700         close ie-sp-file                                         
023800         go to aa010-exit                                         
023900     end-if.                                                      
024000     open i-o ie-dqc-file.                                        
024100     if not ie-dqc-ok                                             
024200         display ie007                                            
024300         move 4 to ws-term-code                                   
024400         close ie-iv-file                                         
024500         close ie-mt-file                                         
024600         close ie-sp-file                                         
024700         close ie-uf-file                                         
024800         go to aa010-exit                                         
024900     end-if.                                                      
025000     move 1 to ws-dqc-rrn.                                        
025100     read ie-dqc-file.                                            
025200 aa010-exit.                                                      
025300     exit section.                                                
025400*                                                                 
025500 aa012-get-access-level     section.                              
025600*-------------------------------                                  
025700*    22/08/94 jgh - Default is External when the param            IE040   
025800*                   file cannot be opened or the level            
025900*                   is not set - safer default, no                
026000*                   accidental leak of raw addresses.             
026100     move "EXTERNAL" to ws-access-level.                          
026200     if ws-term-code = zero                                       
026300         open input ie-par1-file                                  
026400         if ie-par1-ok                                            
026500             move 1 to ws-par1-rrn                                
026600             read ie-par1-file                                    
026700                 invalid key                                      
026800                     continue                                     
026900             end-read                                             
027000             if ie-par1-ok and ie-par-is-internal                 
027100                 move "INTERNAL" to ws-access-level               
027200             end-if                                               
027300             close ie-par1-file                                   
027400         end-if                                                   
027500     end-if.                                                      
027600 aa012-exit.                                                      
027700     exit section.                                                
027800*                                                                 
027900 aa015-load-std-meters      section.                              
028000*-------------------------------                                  
028100     if ws-term-code not = zero                                   
028200         go to aa015-exit                                         
028300     end-if.                                                      
028400     move zero to ws-mt-tbl-count.                                
028500     read ie-mt-file                                              
028600         at end                                                   
028700             go to aa015-exit                                     
028800     end-read.                                                    
028900 aa015-loop.                                                      
029000     if ws-mt-tbl-count < 20000                                   
029100         add 1 to ws-mt-tbl-count                                 
029200         move ie-mt-utility-id     to                             
029300             ws-mt-tbl-utility-id (ws-mt-tbl-count)               
029400         move ie-mt-meter-id       to                             
029500             ws-mt-tbl-meter-id (ws-mt-tbl-count)                 
029600         move ie-mt-serial-number  to                             
029700             ws-mt-tbl-serial-number (ws-mt-tbl-count)            
029800         move ie-mt-meter-type     to                             
029900             ws-mt-tbl-meter-type (ws-mt-tbl-count)               
030000         move ie-mt-meter-category to                             
030100             ws-mt-tbl-meter-category (ws-mt-tbl-count)           
030200     end-if.                                                      
030300     read ie-mt-file                                              
030400         at end                                                   
030500             go to aa015-exit                                     
030600     end-read.                                                    
030700     go to aa015-loop.                                            
030800 aa015-exit.                                                      
030900     close ie-mt-file.                                            
031000     exit section.                                                
031100*                                                                 
031200 aa016-load-std-sv-pts      section.                              
031300*-------------------------------                                  
031400     if ws-term-code not = zero                                   
031500         go to aa016-exit                                         
031600     end-if.                                                      
031700     move zero to ws-sp-tbl-count.                                
031800     read ie-sp-file                                              
031900         at end                                                   
032000             go to aa016-exit                                     
032100     end-read.                                                    
032200 aa016-loop.                                                      
032300     if ws-sp-tbl-count < 20000                                   
032400         add 1 to ws-sp-tbl-count                                 
032500         move ie-sp-utility-id       to                           
032600             ws-sp-tbl-utility-id (ws-sp-tbl-count)               
032700         move ie-sp-service-point-id to                           
032800             ws-sp-tbl-sp-id (ws-sp-tbl-count)                    
032900         move ie-sp-city             to                           
033000             ws-sp-tbl-city (ws-sp-tbl-count)                     
033100         move ie-sp-zip              to                           
033200             ws-sp-tbl-zip (ws-sp-tbl-count)                      
033300         move ie-sp-state            to                           
033400             ws-sp-tbl-state (ws-sp-tbl-count)                    
033500         move ie-sp-street           to                           
033600             ws-sp-tbl-street (ws-sp-tbl-count)                   
033700         move ie-sp-house-num        to                           
033800             ws-sp-tbl-house-num (ws-sp-tbl-count)                
033900         move ie-sp-house-supp       to                           
034000             ws-sp-tbl-house-supp (ws-sp-tbl-count)               
034100     end-if.                                                      
034200     read ie-sp-file                                              
034300         at end                                                   
034400             go to aa016-exit                                     
034500     end-read.                                                    
034600     go to aa016-loop.                                            
034700 aa016-exit.                                                      
034800     close ie-sp-file.                                            
034900     exit section.                                                
035000*                                                                 
035100 aa030-read-ivs-write-facts  section.                             
035200*-------------------------------                                  
035300     if ws-term-code not = zero                                   
035400         go to aa030-exit                                         
035500     end-if.                                                      
035600     read ie-iv-file                                              
035700         at end                                                   
035800             go to aa030-exit                                     
035900     end-read.                                                    
036000 aa030-loop.                                                      
036100     initialize ie-usage-fact-record.                             
036200     if ie-iv-utility-id = spaces                                 
036300         move "UNKNOWN_UTILITY" to ie-uf-utility-id               
036400     else                                                         
036500         move ie-iv-utility-id to ie-uf-utility-id                
036600     end-if.                                                      
036700     move ie-iv-service-point-id to ie-uf-service-point-id.       
036800     move ie-iv-meter-id         to ie-uf-meter-id.               
036900     move ie-iv-start-ts         to ie-uf-start-ts.               
037000     move ie-iv-end-ts           to ie-uf-end-ts.                 
037100     move ie-iv-duration-seconds to ie-uf-duration-seconds.       
037200     move ie-iv-value            to ie-uf-value.                  
037300     move ie-iv-quality          to ie-uf-quality.                
037400     move ie-iv-channel          to ie-uf-channel.                
037500     move ie-iv-last-update-time to ie-uf-last-update-time.       
037600     move ie-iv-exported-at      to ie-uf-exported-at.            
037700     perform aa031-join-meter thru aa031-exit.                    
037800     perform aa032-join-sv-point thru aa032-exit.                 
037900     perform aa060-mask-pii thru aa060-exit.                      
038000     write ie-usage-fact-record.                                  
038100     if ie-iv-is-utility1                                         
038200         add 1 to ie-dqc-uf-u1                                    
038300     else                                                         
038400         if ie-iv-is-utility2                                     
038500             add 1 to ie-dqc-uf-u2                                
038600         end-if                                                   
038700     end-if.                                                      
038800     add 1 to ie-dqc-uf-total.                                    
038900     read ie-iv-file                                              
039000         at end                                                   
039100             go to aa030-exit                                     
039200     end-read.                                                    
039300     go to aa030-loop.                                            
039400 aa030-exit.                                                      
039500     exit section.                                                
039600*                                                                 
039700 aa031-join-meter               section.                          
039800*-------------------------------                                  
039900     move spaces to ie-uf-serial-number                           
040000                    ie-uf-meter-type                              
040100                    ie-uf-meter-category.                         
040200     if ws-mt-tbl-count > 0 and ie-iv-meter-id not = spaces       
040300         search all ws-mt-tbl-entry                               
040400             at end                                               
040500                 continue                                         
040600             when ws-mt-tbl-utility-id (ws-mt-tbl-idx)            
040700                      = ie-iv-utility-id                          
040800                  and ws-mt-tbl-meter-id (ws-mt-tbl-idx)          
040900                      = ie-iv-meter-id                            
041000                 move ws-mt-tbl-serial-number (ws-mt-tbl-idx)     
041100                     to ie-uf-serial-number                       
041200                 move ws-mt-tbl-meter-type (ws-mt-tbl-idx)        
041300                     to ie-uf-meter-type                          
041400                 move ws-mt-tbl-meter-category (ws-mt-tbl-idx)    
041500                     to ie-uf-meter-category                      
041600         end-search                                               
041700     end-if.                                                      
041800 aa031-exit.                                                      
041900     exit section.                                                
042000*                                                                 
042100 aa032-join-sv-point             section.                         
042200*-------------------------------                                  
042300     move spaces to ie-uf-city                                    
042400                    ie-uf-zip                                     
042500                    ie-uf-state                                   
042600                    ie-uf-street                                  
042700                    ie-uf-house-num                               
042800                    ie-uf-house-supp.                             
042900     if ws-sp-tbl-count > 0 and ie-iv-service-point-id            
043000             not = spaces                                         
043100         search all ws-sp-tbl-entry                               
043200             at end                                               
043300                 continue                                         
043400             when ws-sp-tbl-utility-id (ws-sp-tbl-idx)            
043500                      = ie-iv-utility-id                          
043600                  and ws-sp-tbl-sp-id (ws-sp-tbl-idx)             
043700                      = ie-iv-service-point-id                    
043800                 move ws-sp-tbl-city (ws-sp-tbl-idx)              
043900                     to ie-uf-city                                
044000                 move ws-sp-tbl-zip (ws-sp-tbl-idx)               
044100                     to ie-uf-zip                                 
044200                 move ws-sp-tbl-state (ws-sp-tbl-idx)             
044300                     to ie-uf-state                               
044400                 move ws-sp-tbl-street (ws-sp-tbl-idx)            
044500                     to ie-uf-street                              
044600                 move ws-sp-tbl-house-num (ws-sp-tbl-idx)         
044700                     to ie-uf-house-num                           
044800                 move ws-sp-tbl-house-supp (ws-sp-tbl-idx)        
044900                     to ie-uf-house-supp                          
045000         end-search                                               
045100     end-if.                                                      
045200 aa032-exit.                                                      
045300     exit section.                                                
045400*                                                                 
045500 aa060-mask-pii                  section.                         
045600*-------------------------------                                  
045700*    22/08/94 jgh - Street/House-Num/House-Supp masked            IE040   
045800*                   whole, Zip truncated to its first 3           
045900*                   characters plus "**".  City and               
046000*                   State are never masked - regional             
046100*                   figures still have to add up for the          
046200*                   analytics bureau.  Internal callers           
046300*                   get the record unchanged.                     
046400     if ws-is-internal                                            
046500         go to aa060-exit                                         
046600     end-if.                                                      
046700     if ie-uf-street not = spaces                                 
046800         move "***MASKED***" to ie-uf-street                      
046900     end-if.                                                      
047000     if ie-uf-house-num not = spaces                              
047100         move "***MASKED***" to ie-uf-house-num                   
047200     end-if.                                                      
047300     if ie-uf-house-supp not = spaces                             
047400         move "***MASKED***" to ie-uf-house-supp                  
047500     end-if.                                                      
047600     if ie-uf-zip not = spaces                                    
047900         move "**" to ie-uf-zip (4:2)                             
048000     end-if.                                                      
048100 aa060-exit.                                                      
048200     exit section.                                                
048300*                                                                 
048400 aa090-close-files            section.                            
048500*-------------------------------                                  
048600     if ws-term-code not = zero                                   
048700         go to aa090-exit                                         
048800     end-if.                                                      
048900     close ie-iv-file.                                            
049000     close ie-uf-file.                                            
049100     rewrite ie-dq-counters-record.                               
049200     close ie-dqc-file.                                           
049300 aa090-exit.                                                      
049400     exit section.                                                
