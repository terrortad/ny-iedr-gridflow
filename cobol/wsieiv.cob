000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR Standardized Interval   *           
000400*           Reading (common layout)                  *            
000500* ****************************************************            
000600*  File size 143 bytes + 4 filler = 147.                          
000700*                                                                 
000800*  12/11/89 jgh - Created.                                        
000900*  20/06/90 jgh - Interval-End-Ts added, computed by              
001000*                 ie030 from start + duration.                    
001100*                                                                 
001200 01  IE-Std-Iv-Record.                                            
001300     03  Ie-Iv-Utility-Id          pic x(08).                     
001400         88  Ie-Iv-Is-Utility1     value "UTILITY1".              
001500         88  Ie-Iv-Is-Utility2     value "UTILITY2".              
001600     03  Ie-Iv-Service-Point-Id    pic x(12).                     
001700*                                    may be blank if unlinkable   
001800     03  Ie-Iv-Meter-Id            pic x(12).                     
001900     03  Ie-Iv-Start-Ts            pic x(19).                     
002000     03  Ie-Iv-End-Ts              pic x(19).                     
002100     03  Ie-Iv-Duration-Seconds    pic s9(7).                     
002200     03  Ie-Iv-Value               pic s9(9)v9(3).                
002300     03  Ie-Iv-Quality             pic x(08).                     
002400     03  Ie-Iv-Channel             pic x(08).                     
002500     03  Ie-Iv-Last-Update-Time    pic x(19).                     
002600*                                    Utility 1 only               
002700     03  Ie-Iv-Exported-At         pic x(19).                     
002800*                                    Utility 1 only               
002900     03  filler                    pic x(04).                     
