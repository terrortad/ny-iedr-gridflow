000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 1 Interval Reading  *            
000400*     Extract - one record per meter reading         *            
000500*     Read only by ie030 - no key, sequential         *           
000600* ****************************************************            
000700*  File size 116 bytes + 2 filler = 118.                          
000800*                                                                 
000900*  12/11/89 jgh - Created.                                        
001000*  03/05/90 jgh - Value/Duration confirmed zoned                  
001100*                 (display) not packed, per U1's spec.            
001200*                                                                 
001300 01  U1IV-Record.                                                 
001400     03  U1IV-Service-Delivery-Pt  pic x(12).                     
001500*                                    premise the reading belongs  
001600     03  U1IV-Meter-Id             pic x(12).                     
001700     03  U1IV-Timestamp            pic x(19).                     
001800*                                    iso, reading start           
001900     03  U1IV-Duration             pic s9(7).                     
002000*                                    interval length, seconds     
002100     03  U1IV-Value                pic s9(9)v9(3).                
002200*                                    energy reading, watt-hours   
002300     03  U1IV-Quality              pic x(08).                     
002400     03  U1IV-Channel              pic x(08).                     
002500     03  U1IV-Last-Update-Time     pic x(19).                     
002600     03  U1IV-Exported-At          pic x(19).                     
002700     03  filler                    pic x(02).                     
