000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For IEDR Usage Summary           *           
000400*     (experience layer) - one record per             *           
000500*     Utility-Id / Service-Point-Id / calendar day    *           
000600* ****************************************************            
000700*  File size 147 bytes + 4 filler = 151.                          
000800*                                                                 
000900*  Utility-Id and Service-Point-Id widened to x(22)               
001000*  to hold the UNKNOWN_UTILITY / UNKNOWN_SERVICE_POINT            
001100*  markers used when the fact layer left them blank.              
001200*                                                                 
001300*  25/06/90 jgh - Created.                                        
001400*  02/10/91 jgh - Pit-Usage fields added, register was            
001500*                 peak only until ie050 rewrite.                  
001640*  17/10/25 vbc - Ie-Us-Is-Utility1/2 condition names added,
001650*                 ie090 splits the row counts by utility.
001700 01  IE-Usage-Summary-Record.                                     
001800     03  Ie-Us-Utility-Id          pic x(22).                     
001810     88  Ie-Us-Is-Utility1     value "UTILITY1".
001820     88  Ie-Us-Is-Utility2     value "UTILITY2".
001900     03  Ie-Us-Service-Point-Id    pic x(22).                     
002000     03  Ie-Us-Bucket-Start        pic x(10).                     
002100*                                    yyyy-mm-dd                   
002200     03  Ie-Us-Bucket-End          pic x(10).                     
002300*                                    same day, daily window       
002400     03  Ie-Us-Total-Usage         pic s9(11)v9(3).               
002500     03  Ie-Us-Interval-Count      pic 9(07).                     
002600     03  Ie-Us-Peak-Usage-Value    pic s9(9)v9(3).                
002700     03  Ie-Us-Peak-Usage-Ts       pic x(19).                     
002800     03  Ie-Us-Pit-Usage-Value     pic s9(9)v9(3).                
002900     03  Ie-Us-Pit-Usage-Ts        pic x(19).                     
003000     03  filler                    pic x(04).                     
