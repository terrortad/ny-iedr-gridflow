000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  Standardize Intervals     *            
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie030.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       12/11/1989.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1989-2002 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Reads the two raw utility                
002000*                        interval-reading extracts, maps          
002100*                        each to the common IEDR layout,          
002200*                        derives the Utility 2 service            
002300*                        point from the standardized              
002400*                        meter file, computes a calendar          
002500*                        -correct interval end time from          
002600*                        start + duration, dedupes on             
002700*                        Utility-Id + Sv-Point-Id +               
002800*                        Meter-Id + Start-Ts + Channel            
002900*                        keeping the first occurrence,            
003000*                        and writes the standardized              
003100*                        interval file consumed by                
003200*                        ie040 and ie090.  Also checks            
003300*                        the raw Utility 2 extract for            
003400*                        duplicate readings before any            
003500*                        of the above mapping is done,            
003600*                        for the DQ snapshot.                     
003700**                                                                
003800*    Called modules.     None.                                    
003900*    Files used :                                                 
004000*                        UT1IV.   Utility 1 intervals, in.        
004100*                        UT2IV.   Utility 2 intervals, in.        
004200*                        IEMT.    Standardized meters, in         
004300*                                 (U2 premise lookup table).      
004400*                        SWKIV.   Sort work file, standardize.    
004500*                        SWKRAW.  Sort work file, raw dup check.  
004600*                        IEIV.    Standardized intervals, out.    
004700*                        IEDQC.   DQ counters, updated (I-O).     
004800*                                                                 
004900*    Error messages used.                                         
005000*                        IE001, IE002, IE003, IE009, IE011.       
005100**                                                                
005200* Changes:                                                        
005300* 12/11/89 jgh - 1.0.00 Created.                                  IE030   
005400* 20/06/90 jgh - 1.0.01 Interval-End-Ts calc added - Julian       IE030   
005500*                       day number method (Fliegel/Van            
005600*                       Flandern), carries correctly over         
005700*                       month/year and leap-year boundaries.      
005800* 02/09/93 jgh - 1.0.02 Utility-Id inference paragraph            IE030   
005900*                       lifted from ie010/ie020.                  
006000* 21/06/95 jgh - 1.0.03 Sort/dedupe rewritten to use SORT         IE030   
006100*                       with an output procedure, same as         
006200*                       ie010/ie020.                              
006300* 09/11/98 vbc - 1.0.04 Y2K:  U1 timestamps character iso         IE030   
006400*                       already; U2 Timestamp widened             
006500*                       4->4 ccyy (was already 4, logged          
006600*                       per site standard anyway).                
006700* 11/02/03 vbc - 1.0.05 Raw Utility 2 duplicate check added       IE030   
006800*                       (AA050) for the ie090 snapshot -          
006900*                       counts run before mapping starts.         
007000* 14/10/25 vbc - 1.0.06 Field widths brought in line with         IE030   
007100*                       ie040/ie090 rewrite; WS-Ts-Numeric        
007200*                       COMP/DISPLAY mismatch in wsiedtwk         
007300*                       fixed while this step was in hand.        
007400* 24/10/25 vbc - 1.0.07 Iv-U1/Iv-U2 counters moved to AA040 so    IE030   
007500*                       they count the surviving record, not      
007600*                       every raw one - ROW COUNTS was showing    
007700*                       U1+U2 bigger than Total whenever the      
007800*                       input actually had duplicates.            
007900*                                                                 
008000 environment              division.                               
008100*===========================                                      
008200 configuration            section.                                
008300*-------------------------------                                  
008400 source-computer.    ncr-v8585.                                   
008500 object-computer.    ncr-v8585.                                   
008600 special-names.                                                   
008700     c01 is top-of-form                                           
008800     upsi-0 is ie-rerun-switch                                    
008900         on status is ie-rerun-requested                          
009000     class ie-digits is "0123456789".                             
009100 input-output              section.                               
009200*-------------------------------                                  
009300 file-control.                                                    
009400     select u1-iv-file      assign "ut1iv"                        
009500         organization       sequential                            
009600         file status        u1-iv-status.                         
009700     select u2-iv-file      assign "ut2iv"                        
009800         organization       sequential                            
009900         file status        u2-iv-status.                         
010000     select ie-mt-file      assign "iemt"                         
010100         organization       sequential                            
010200         file status        ie-mt-status.                         
010300     select sort-wk-file    assign "swkiv".                       
010400     select sort-raw-file   assign "swkraw".                      
010500     select ie-iv-file      assign "ieiv"                         
010600         organization       sequential                            
010700         file status        ie-iv-status.                         
010800     select ie-dqc-file     assign "iedqc"                        
010900         organization       relative                              
011000         access mode        random                                
011100         relative key       ws-dqc-rrn                            
011200         file status        ie-dqc-status.                        
011300*                                                                 
011400 data                    division.                                
011500*===========================                                      
011600 file                     section.                                
011700*-------------------------------                                  
011800 fd  u1-iv-file                                                   
011900     label records         standard.                              
012000 copy "wsu1iv.cob".                                               
012100*                                                                 
012200 fd  u2-iv-file                                                   
012300     label records         standard.                              
012400 copy "wsu2iv.cob".                                               
012500*                                                                 
012600 fd  ie-mt-file                                                   
012700     label records         standard.                              
012800 copy "wsiemt.cob".                                               
012900*                                                                 
013000 sd  sort-wk-file.                                                
013100*    Hand-laid sort key record - matches wsieiv.cob field         
013200*    for field, but COPY REPLACING cannot swap a prefix           
013300*    embedded in a hyphenated name, so this one is typed          
013400*    out by hand as ie010/ie020's Sw- records were.               
013500     01  sw-iv-record.                                            
013600         03  sw-iv-utility-id          pic x(08).                 
013700         03  sw-iv-service-point-id    pic x(12).                 
013800         03  sw-iv-meter-id            pic x(12).                 
013900         03  sw-iv-start-ts            pic x(19).                 
014000         03  sw-iv-end-ts              pic x(19).                 
014100         03  sw-iv-duration-seconds    pic s9(7).                 
014200         03  sw-iv-value               pic s9(9)v9(3).            
014300         03  sw-iv-quality             pic x(08).                 
014400         03  sw-iv-channel             pic x(08).                 
014500         03  sw-iv-last-update-time    pic x(19).                 
014600         03  sw-iv-exported-at         pic x(19).                 
014700         03  filler                    pic x(04).                 
014800*                                                                 
014900 sd  sort-raw-file.                                               
015000*    Raw-key-only record for the pre-mapping Utility 2            
015100*    duplicate check - meter/timestamp/channel exactly            
015200*    as they arrive off the extract, no standardizing.            
015300     01  sw-raw-record.                                           
015400         03  sw-raw-meter-id           pic x(12).                 
015500         03  sw-raw-timestamp          pic 9(08).                 
015600         03  sw-raw-channel            pic x(08).                 
015700         03  filler                    pic x(04).                 
015800*                                                                 
015900 fd  ie-iv-file                                                   
016000     label records         standard.                              
016100 copy "wsieiv.cob".                                               
016200*                                                                 
016300 fd  ie-dqc-file                                                  
016400     label records         standard.                              
016500 copy "wsiedqc.cob".                                              
016600*                                                                 
016700 working-storage          section.                                
016800*-------------------------------                                  
016900 77  prog-name             pic x(15)  value "IE030 (1.0.07)".     
017000 copy "wsiedtwk.cob".                                             
017100 copy "wsiemsg.cob".                                              
017200*                                                                 
017300 01  ws-data.                                                     
017400     03  u1-iv-status          pic xx.                            
017500         88  u1-iv-ok                    value "00".              
017600         88  u1-iv-eof                   value "10".              
017700     03  u2-iv-status          pic xx.                            
017800         88  u2-iv-ok                    value "00".              
017900         88  u2-iv-eof                   value "10".              
018000     03  ie-mt-status          pic xx.                            
018100         88  ie-mt-ok                    value "00".              
018200         88  ie-mt-eof                   value "10".              
018300     03  ie-iv-status          pic xx.                            
018400         88  ie-iv-ok                    value "00".              
018500     03  ie-dqc-status         pic xx.                            
018600         88  ie-dqc-ok                   value "00".              
018700     03  ws-dqc-rrn            pic 9      value 1     comp.       
018800     03  ws-eval-msg           pic x(40).                         
018900     03  ws-term-code          pic 99     value zero.             
019000     03  filler                pic x(08).                         
019100*                                                                 
019200 01  ws-id-work.                                                  
019300*    Utility inference key work area, same shape as               
019400*    ie010/ie020's.                                               
019500     03  ws-id-full            pic x(12).                         
019600     03  ws-id-full-r  redefines                                  
019700         ws-id-full.                                              
019800         05  ws-id-pfx-3       pic x(03).                         
019900         05  ws-id-pfx-4       pic x(04).                         
020000         05  filler            pic x(05).                         
020100*                                                                 
020200 01  ws-prior-key.                                                
020300     03  ws-prior-util         pic x(08).                         
020400     03  ws-prior-sp-id        pic x(12).                         
020500     03  ws-prior-mt-id        pic x(12).                         
020600     03  ws-prior-start-ts     pic x(19).                         
020700     03  ws-prior-channel      pic x(08).                         
020800     03  filler                pic x(04).                         
020900*                                                                 
021000 01  ws-prior-raw-key.                                            
021100     03  ws-prior-raw-mt-id    pic x(12).                         
021200     03  ws-prior-raw-ts       pic 9(08).                         
021300     03  ws-prior-raw-channel  pic x(08).                         
021400     03  filler                pic x(04).                         
021500*                                                                 
021600 01  ws-mt-table.                                                 
021700*    30/06/90 jgh - Standardized Utility 2 meters, loaded         IE030   
021800*                   once, held for the whole run.  The            
021900*                   file comes in off ie020 ascending on          
022000*                   Utility-Id then Meter-Id, so lifting          
022100*                   just the Utility 2 rows leaves the            
022200*                   table already ascending on Meter-Id -         
022300*                   SEARCH ALL (binary) is safe.                  
022400     03  ws-mt-tbl-count       pic 9(5)   comp.                   
022500     03  ws-mt-tbl-entry  occurs 0 to 20000 times                 
022600             depending on ws-mt-tbl-count                         
022700             ascending key ws-mt-tbl-meter-id                     
022800             indexed by ws-mt-tbl-idx.                            
022900         05  ws-mt-tbl-meter-id    pic x(12).                     
023000         05  ws-mt-tbl-sp-id       pic x(12).                     
023100*                                                                 
023200 01  ws-date-calc.                                                
023300*    20/06/90 jgh - Working fields for the Julian day             IE030   
023400*                   number end-timestamp calculation -            
023500*                   see AA034/AA035/AA036.  All the               
023600*                   arithmetic fields are COMP, this              
023700*                   runs once per interval record so it           
023800*                   needs to be quick.                            
023900     03  ws-dc-cy              pic 9(4)      comp.                
024000     03  ws-dc-mo              pic 9(2)      comp.                
024100     03  ws-dc-dy              pic 9(2)      comp.                
024200     03  ws-dc-hh              pic 9(2)      comp.                
024300     03  ws-dc-mi              pic 9(2)      comp.                
024400     03  ws-dc-ss              pic 9(2)      comp.                
024500     03  ws-dc-a               pic s9(9)     comp.                
024600     03  ws-dc-y               pic s9(9)     comp.                
024700     03  ws-dc-m               pic s9(9)     comp.                
024800     03  ws-dc-jdn             pic s9(9)     comp.                
024900     03  ws-dc-new-jdn         pic s9(9)     comp.                
025000     03  ws-dc-secs-of-day     pic s9(9)     comp.                
025100     03  ws-dc-duration        pic s9(9)     comp.                
025200     03  ws-dc-tot-secs        pic s9(9)     comp.                
025300     03  ws-dc-add-days        pic s9(9)     comp.                
025400     03  ws-dc-rem-secs        pic s9(9)     comp.                
025500     03  ws-dc-l               pic s9(9)     comp.                
025600     03  ws-dc-n               pic s9(9)     comp.                
025700     03  ws-dc-i               pic s9(9)     comp.                
025800     03  ws-dc-j               pic s9(9)     comp.                
025900     03  ws-dc-out-cy          pic 9(4).                          
026000     03  ws-dc-out-mo          pic 9(2).                          
026100     03  ws-dc-out-dy          pic 9(2).                          
026200     03  ws-dc-out-hh          pic 9(2).                          
026300     03  ws-dc-out-mi          pic 9(2).                          
026400     03  ws-dc-out-ss          pic 9(2).                          
026500     03  filler                pic x(08).                         
026600*                                                                 
026700 procedure               division.                                
026800 aa000-main               section.                                
026900*-------------------------------                                  
027000     perform aa010-open-files      thru aa010-exit.               
027100     perform aa015-load-std-meters thru aa015-exit.               
027200     perform aa020-sort-standardize thru aa020-exit.              
027300     perform aa050-raw-dup-check   thru aa050-exit.               
027400     perform aa090-close-files     thru aa090-exit.               
027500     move ws-term-code to return-code.                            
027600     goback.                                                      
027700 aa000-exit.                                                      
027800     exit section.                                                
027900*                                                                 
028000 aa010-open-files          section.                               
028100*-------------------------------                                  
028200     open input u1-iv-file.                                       
028300     if not u1-iv-ok                                              
028400         display ie001                                            
028500         move 4 to ws-term-code                                   
028600         go to aa010-exit                                         
028700     end-if.                                                      
028800     open input u2-iv-file.                                       
028900     if not u2-iv-ok                                              
029000         display ie002                                            
029100         move 4 to ws-term-code                                   
029200         close u1-iv-file                                         
029300         go to aa010-exit                                         
029400     end-if.                                                      
029500     open input ie-mt-file.                                       
029600     if not ie-mt-ok                                              
029700         display ie003                                            
029800         move 4 to ws-term-code                                   
029900         close u1-iv-file                                         
030000         close u2-iv-file                                         
030100         go to aa010-exit                                         
030200     end-if.                                                      
030300     open output ie-iv-file.                                      
030400     if not ie-iv-ok                                              
030500         display ie011                                            
030600         move 4 to ws-term-code                                   
030700         close u1-iv-file                                         
030800         close u2-iv-file                                         
030900         close ie-mt-file                                         
031000         go to aa010-exit                                         
031100     end-if.                                                      
031200     open i-o ie-dqc-file.                                        
031300     if not ie-dqc-ok                                             
031400         display ie007                                            
031500         move 4 to ws-term-code                                   
031600         close u1-iv-file                                         
031700         close u2-iv-file                                         
031800         close ie-mt-file                                         
031900         close ie-iv-file                                         
032000         go to aa010-exit                                         
032100     end-if.                                                      
032200     move 1 to ws-dqc-rrn.                                        
032300     read ie-dqc-file.                                            
032400 aa010-exit.                                                      
032500     exit section.                                                
032600*                                                                 
032700 aa015-load-std-meters      section.                              
032800*-------------------------------                                  
032900     if ws-term-code not = zero                                   
033000         go to aa015-exit                                         
033100     end-if.                                                      
033200     move zero to ws-mt-tbl-count.                                
033300     read ie-mt-file                                              
033400         at end                                                   
033500             go to aa015-exit                                     
033600     end-read.                                                    
033700 aa015-loop.                                                      
033800     if ie-mt-is-utility2                                         
033900         if ws-mt-tbl-count < 20000                               
034000             add 1 to ws-mt-tbl-count                             
034100             move ie-mt-meter-id to                               
034200                 ws-mt-tbl-meter-id (ws-mt-tbl-count)             
034300             move ie-mt-service-point-id to                       
034400                 ws-mt-tbl-sp-id (ws-mt-tbl-count)                
034500         end-if                                                   
034600     end-if.                                                      
034700     read ie-mt-file                                              
034800         at end                                                   
034900             go to aa015-exit                                     
035000     end-read.                                                    
035100     go to aa015-loop.                                            
035200 aa015-exit.                                                      
035300     close ie-mt-file.                                            
035400     exit section.                                                
035500*                                                                 
035600 aa020-sort-standardize     section.                              
035700*-------------------------------                                  
035800     if ws-term-code not = zero                                   
035900         go to aa020-exit                                         
036000     end-if.                                                      
036100     sort sort-wk-file                                            
036200         on ascending key sw-iv-utility-id                        
036300                          sw-iv-service-point-id                  
036400                          sw-iv-meter-id                          
036500                          sw-iv-start-ts                          
036600                          sw-iv-channel                           
036700         input procedure  aa030-map-input-records thru            
036800                           aa030-exit                             
036900         output procedure aa040-dedupe-write   thru               
037000                           aa040-exit.                            
037100 aa020-exit.                                                      
037200     exit section.                                                
037300*                                                                 
037400 aa030-map-input-records    section.                              
037500*-------------------------------                                  
037600     perform aa031-map-u1-recs thru aa031-exit.                   
037700     perform aa032-map-u2-recs thru aa032-exit.                   
037800 aa030-exit.                                                      
037900     exit section.                                                
038000*                                                                 
038100 aa031-map-u1-recs           section.                             
038200*-------------------------------                                  
038300     read u1-iv-file                                              
038400         at end                                                   
038500             go to aa031-exit                                     
038600     end-read.                                                    
038700 aa031-loop.                                                      
038800     initialize sw-iv-record.                                     
038900     move spaces          to sw-iv-utility-id.                    
039000     move u1iv-service-delivery-pt                                
039100                           to sw-iv-service-point-id.             
039200     move u1iv-meter-id    to sw-iv-meter-id.                     
039300     if u1iv-duration is numeric                                  
039400         move u1iv-duration to sw-iv-duration-seconds             
039500     else                                                         
039600         move zero to sw-iv-duration-seconds                      
039700     end-if.                                                      
039800     move u1iv-value       to sw-iv-value.                        
039900     move u1iv-quality     to sw-iv-quality.                      
040000     move u1iv-channel     to sw-iv-channel.                      
040100     move u1iv-last-update-time                                   
040200                           to sw-iv-last-update-time.             
040300     move u1iv-exported-at to sw-iv-exported-at.                  
040400     move u1iv-timestamp   to ws-ts-iso.                          
040500     if ws-ts-iso-ccyy is numeric                                 
040600        and ws-ts-iso-mm is numeric                               
040700        and ws-ts-iso-dd is numeric                               
040800        and ws-ts-iso-hh is numeric                               
040900        and ws-ts-iso-mi is numeric                               
041000        and ws-ts-iso-ss is numeric                               
041100         move u1iv-timestamp to sw-iv-start-ts                    
041200     else                                                         
041300         move spaces to sw-iv-start-ts                            
041400     end-if.                                                      
041500     perform aa033-infer-utility thru aa033-exit.                 
041600     perform aa034-calc-end-ts   thru aa034-exit.                 
041700     release sw-iv-record.                                        
041800     read u1-iv-file                                              
041900         at end                                                   
042000             go to aa031-exit                                     
042100     end-read.                                                    
042200     go to aa031-loop.                                            
042300 aa031-exit.                                                      
042400     exit section.                                                
042500*                                                                 
042600 aa032-map-u2-recs           section.                             
042700*-------------------------------                                  
042800     read u2-iv-file                                              
042900         at end                                                   
043000             go to aa032-exit                                     
043100     end-read.                                                    
043200 aa032-loop.                                                      
043300     initialize sw-iv-record.                                     
043400     move spaces          to sw-iv-utility-id.                    
043500     move u2iv-meter-id    to sw-iv-meter-id.                     
043600     if u2iv-duration is numeric                                  
043700         move u2iv-duration to sw-iv-duration-seconds             
043800     else                                                         
043900         move zero to sw-iv-duration-seconds                      
044000     end-if.                                                      
044100     move u2iv-value       to sw-iv-value.                        
044200     move u2iv-quality     to sw-iv-quality.                      
044300     move u2iv-channel     to sw-iv-channel.                      
044400     move spaces           to sw-iv-last-update-time              
044500                               sw-iv-exported-at.                 
044600     move u2iv-timestamp   to ws-ts-numeric.                      
044700     if u2iv-timestamp is numeric                                 
044800        and ws-ts-num-mm >= 1 and ws-ts-num-mm <= 12              
044900        and ws-ts-num-dd >= 1 and ws-ts-num-dd <= 31              
045000         string ws-ts-num-ccyy delimited by size                  
045100                "-"            delimited by size                  
045200                ws-ts-num-mm   delimited by size                  
045300                "-"            delimited by size                  
045400                ws-ts-num-dd   delimited by size                  
045500                "T00:00:00"    delimited by size                  
045600           into sw-iv-start-ts                                    
045700         end-string                                               
045800     else                                                         
045900         move spaces to sw-iv-start-ts                            
046000     end-if.                                                      
046100     perform aa036-lookup-sp     thru aa036-exit.                 
046200     perform aa033-infer-utility thru aa033-exit.                 
046300     perform aa034-calc-end-ts   thru aa034-exit.                 
046400     release sw-iv-record.                                        
046500     read u2-iv-file                                              
046600         at end                                                   
046700             go to aa032-exit                                     
046800     end-read.                                                    
046900     go to aa032-loop.                                            
047000 aa032-exit.                                                      
047100     exit section.                                                
047200*                                                                 
047300 aa033-infer-utility          section.                            
047400*-------------------------------                                  
047500*    02/09/93 jgh - Belt and braces, same rule as                 IE030   
047600*                   ie010/ie020 - Sv-Point-Id when                
047700*                   present else Meter-Id, prefix                 
047800*                   SP-/MTR- means Utility 1.                     
047900     if sw-iv-utility-id = spaces                                 
048000         move spaces to ws-id-full                                
048100         if sw-iv-service-point-id not = spaces                   
048200             move sw-iv-service-point-id to ws-id-full            
048300         else                                                     
048400             move sw-iv-meter-id to ws-id-full                    
048500         end-if                                                   
048600         if ws-id-pfx-3 = "SP-" or ws-id-pfx-4 = "MTR-"           
048700             move "UTILITY1" to sw-iv-utility-id                  
048800         else                                                     
048900             move "UTILITY2" to sw-iv-utility-id                  
049000         end-if                                                   
049100     end-if.                                                      
049200 aa033-exit.                                                      
049300     exit section.                                                
049400*                                                                 
049500 aa034-calc-end-ts             section.                           
049600*-------------------------------                                  
049700*    20/06/90 jgh - End timestamp = start + duration,             IE030   
049800*                   carried correctly over minute/hour/           
049900*                   day/month/year and leap-year                  
050000*                   boundaries.  Converts the start to a          
050100*                   Julian day number (AA035), adds the           
050200*                   whole days implied by the duration,           
050300*                   converts back (AA036B), and rebuilds          
050400*                   the clock time from what is left              
050500*                   over.  A blank start (unparseable)            
050600*                   leaves the end blank too.                     
050700     if sw-iv-start-ts = spaces                                   
050800         move spaces to sw-iv-end-ts                              
050900         go to aa034-exit                                         
051000     end-if.                                                      
051100     move sw-iv-start-ts to ws-ts-iso.                            
051200     move ws-ts-iso-ccyy to ws-dc-cy.                             
051300     move ws-ts-iso-mm   to ws-dc-mo.                             
051400     move ws-ts-iso-dd   to ws-dc-dy.                             
051500     move ws-ts-iso-hh   to ws-dc-hh.                             
051600     move ws-ts-iso-mi   to ws-dc-mi.                             
051700     move ws-ts-iso-ss   to ws-dc-ss.                             
051800     perform aa035-fwd-jdn thru aa035-exit.                       
051900     compute ws-dc-secs-of-day =                                  
052000         (ws-dc-hh * 3600) + (ws-dc-mi * 60) + ws-dc-ss.          
052100     move sw-iv-duration-seconds to ws-dc-duration.               
052200     compute ws-dc-tot-secs =                                     
052300         ws-dc-secs-of-day + ws-dc-duration.                      
052400     compute ws-dc-add-days = ws-dc-tot-secs / 86400.             
052500     compute ws-dc-rem-secs =                                     
052600         ws-dc-tot-secs - (ws-dc-add-days * 86400).               
052700     if ws-dc-rem-secs < 0                                        
052800         subtract 1 from ws-dc-add-days                           
052900         add 86400 to ws-dc-rem-secs                              
053000     end-if.                                                      
053100     compute ws-dc-new-jdn = ws-dc-jdn + ws-dc-add-days.          
053200     perform aa036b-inv-jdn thru aa036b-exit.                     
053300     compute ws-dc-out-hh = ws-dc-rem-secs / 3600.                
053400     compute ws-dc-out-mi =                                       
053500         (ws-dc-rem-secs - (ws-dc-out-hh * 3600)) / 60.           
053600     compute ws-dc-out-ss = ws-dc-rem-secs                        
053700         - (ws-dc-out-hh * 3600) - (ws-dc-out-mi * 60).           
053800     string ws-dc-out-cy delimited by size                        
053900            "-"          delimited by size                        
054000            ws-dc-out-mo delimited by size                        
054100            "-"          delimited by size                        
054200            ws-dc-out-dy delimited by size                        
054300            "T"          delimited by size                        
054400            ws-dc-out-hh delimited by size                        
054500            ":"          delimited by size                        
054600            ws-dc-out-mi delimited by size                        
054700            ":"          delimited by size                        
054800            ws-dc-out-ss delimited by size                        
054900       into sw-iv-end-ts                                          
055000     end-string.                                                  
055100 aa034-exit.                                                      
055200     exit section.                                                
055300*                                                                 
055400 aa035-fwd-jdn                  section.                          
055500*-------------------------------                                  
055600*    20/06/90 jgh - Gregorian date to Julian day number,          IE030   
055700*                   Fliegel & Van Flandern (1968).  Ws-           
055800*                   Dc-Cy/Mo/Dy in, Ws-Dc-Jdn out.                
055900     compute ws-dc-a = (14 - ws-dc-mo) / 12.                      
056000     compute ws-dc-y = ws-dc-cy + 4800 - ws-dc-a.                 
056100     compute ws-dc-m = ws-dc-mo + (12 * ws-dc-a) - 3.             
056200     compute ws-dc-jdn =                                          
056300         ws-dc-dy                                                 
056400         + (((153 * ws-dc-m) + 2) / 5)                            
056500         + (365 * ws-dc-y)                                        
056600         + (ws-dc-y / 4)                                          
056700         - (ws-dc-y / 100)                                        
056800         + (ws-dc-y / 400)                                        
056900         - 32045.                                                 
057000 aa035-exit.                                                      
057100     exit section.                                                
057200*                                                                 
057300 aa036-lookup-sp                section.                          
057400*-------------------------------                                  
057500*    30/06/90 jgh - Utility 2 service point comes from            IE030   
057600*                   the meter, not the interval record -          
057700*                   exact match on Meter-Id against the           
057800*                   table loaded in AA015.  No match              
057900*                   leaves Sv-Point-Id blank, row is              
058000*                   still kept.                                   
058100     move spaces to sw-iv-service-point-id.                       
058200     if ws-mt-tbl-count > 0                                       
058300         search all ws-mt-tbl-entry                               
058400             at end                                               
058500                 continue                                         
058600             when ws-mt-tbl-meter-id (ws-mt-tbl-idx)              
058700                  = sw-iv-meter-id                                
058800                 move ws-mt-tbl-sp-id (ws-mt-tbl-idx)             
058900                     to sw-iv-service-point-id                    
059000         end-search                                               
059100     end-if.                                                      
059200 aa036-exit.                                                      
059300     exit section.                                                
059400*                                                                 
059500 aa036b-inv-jdn                 section.                          
059600*-------------------------------                                  
059700*    20/06/90 jgh - Julian day number back to Gregorian           IE030   
059800*                   date, Fliegel & Van Flandern inverse.         
059900*                   Ws-Dc-New-Jdn in, Ws-Dc-Out-Cy/Mo/Dy          
060000*                   out.                                          
060100     compute ws-dc-l = ws-dc-new-jdn + 68569.                     
060200     compute ws-dc-n = (4 * ws-dc-l) / 146097.                    
060300     compute ws-dc-l =                                            
060400         ws-dc-l - (((146097 * ws-dc-n) + 3) / 4).                
060500     compute ws-dc-i = (4000 * (ws-dc-l + 1)) / 1461001.          
060600     compute ws-dc-l =                                            
060700         ws-dc-l - ((1461 * ws-dc-i) / 4) + 31.                   
060800     compute ws-dc-j = (80 * ws-dc-l) / 2447.                     
060900     compute ws-dc-out-dy =                                       
061000         ws-dc-l - ((2447 * ws-dc-j) / 80).                       
061100     compute ws-dc-l = ws-dc-j / 11.                              
061200     compute ws-dc-out-mo = ws-dc-j + 2 - (12 * ws-dc-l).         
061300     compute ws-dc-out-cy =                                       
061400         (100 * (ws-dc-n - 49)) + ws-dc-i + ws-dc-l.              
061500 aa036b-exit.                                                     
061600     exit section.                                                
061700*                                                                 
061800 aa040-dedupe-write           section.                            
061900*-------------------------------                                  
062000     move spaces to ws-prior-key.                                 
062100     return sort-wk-file                                          
062200         at end                                                   
062300             go to aa040-exit                                     
062400     end-return.                                                  
062500 aa040-loop.                                                      
062600     if sw-iv-utility-id       = ws-prior-util                    
062700        and sw-iv-service-point-id = ws-prior-sp-id               
062800        and sw-iv-meter-id        = ws-prior-mt-id                
062900        and sw-iv-start-ts        = ws-prior-start-ts             
063000        and sw-iv-channel         = ws-prior-channel              
063100         continue                                                 
063200     else                                                         
063300         move sw-iv-utility-id       to ws-prior-util             
063400         move sw-iv-service-point-id to ws-prior-sp-id            
063500         move sw-iv-meter-id         to ws-prior-mt-id            
063600         move sw-iv-start-ts         to ws-prior-start-ts         
063700         move sw-iv-channel          to ws-prior-channel          
063800         write ie-std-iv-record from sw-iv-record                 
063900         add 1 to ie-dqc-iv-total                                 
064000    if       sw-iv-utility-id = "UTILITY1"                        
064100             add  1 to ie-dqc-iv-u1                               
064200    else                                                          
064300             add  1 to ie-dqc-iv-u2                               
064400    end-if                                                        
064500     end-if.                                                      
064600     return sort-wk-file                                          
064700         at end                                                   
064800             go to aa040-exit                                     
064900     end-return.                                                  
065000     go to aa040-loop.                                            
065100 aa040-exit.                                                      
065200     exit section.                                                
065300*                                                                 
065400 aa050-raw-dup-check           section.                           
065500*-------------------------------                                  
065600*    11/02/03 vbc - Raw Utility 2 duplicate percentage            IE030   
065700*                   for the ie090 snapshot - re-reads the         
065800*                   raw extract on its own, no                    
065900*                   standardizing, just Meter-Id +                
066000*                   Timestamp + Channel as they came in.          
066100     if ws-term-code not = zero                                   
066200         go to aa050-exit                                         
066300     end-if.                                                      
066400     move zero to ie-dqc-u2-iv-raw-count                          
066500                  ie-dqc-u2-iv-raw-uniq.                          
066600     close u2-iv-file.                                            
066700     open input u2-iv-file.                                       
066800     if not u2-iv-ok                                              
066900         go to aa050-exit                                         
067000     end-if.                                                      
067100     sort sort-raw-file                                           
067200         on ascending key sw-raw-meter-id                         
067300                          sw-raw-timestamp                        
067400                          sw-raw-channel                          
067500         input procedure  aa051-map-raw thru aa051-exit           
067600         output procedure aa052-count-raw thru aa052-exit.        
067700     close u2-iv-file.                                            
067800 aa050-exit.                                                      
067900     exit section.                                                
068000*                                                                 
068100 aa051-map-raw                  section.                          
068200*-------------------------------                                  
068300     read u2-iv-file                                              
068400         at end                                                   
068500             go to aa051-exit                                     
068600     end-read.                                                    
068700 aa051-loop.                                                      
068800     move u2iv-meter-id   to sw-raw-meter-id.                     
068900     move u2iv-timestamp  to sw-raw-timestamp.                    
069000     move u2iv-channel    to sw-raw-channel.                      
069100     add 1 to ie-dqc-u2-iv-raw-count.                             
069200     release sw-raw-record.                                       
069300     read u2-iv-file                                              
069400         at end                                                   
069500             go to aa051-exit                                     
069600     end-read.                                                    
069700     go to aa051-loop.                                            
069800 aa051-exit.                                                      
069900     exit section.                                                
070000*                                                                 
070100 aa052-count-raw                section.                          
070200*-------------------------------                                  
070300     move spaces to ws-prior-raw-key.                             
070400     return sort-raw-file                                         
070500         at end                                                   
070600             go to aa052-exit                                     
070700     end-return.                                                  
070800 aa052-loop.                                                      
070900     if sw-raw-meter-id  = ws-prior-raw-mt-id                     
071000        and sw-raw-timestamp = ws-prior-raw-ts                    
071100        and sw-raw-channel   = ws-prior-raw-channel               
071200         continue                                                 
071300     else                                                         
071400         move sw-raw-meter-id  to ws-prior-raw-mt-id              
071500         move sw-raw-timestamp to ws-prior-raw-ts                 
071600         move sw-raw-channel   to ws-prior-raw-channel            
071700         add 1 to ie-dqc-u2-iv-raw-uniq                           
071800     end-if.                                                      
071900     return sort-raw-file                                         
072000         at end                                                   
072100             go to aa052-exit                                     
072200     end-return.                                                  
072300     go to aa052-loop.                                            
072400 aa052-exit.                                                      
072500     exit section.                                                
072600*                                                                 
072700 aa090-close-files            section.                            
072800*-------------------------------                                  
072900     if ws-term-code not = zero                                   
073000         go to aa090-exit                                         
073100     end-if.                                                      
073200     close u1-iv-file.                                            
073300     close ie-iv-file.                                            
073400     rewrite ie-dq-counters-record.                               
073500     close ie-dqc-file.                                           
073600 aa090-exit.                                                      
073700     exit section.                                                
