000100* ****************************************************            
000200*                                                    *            
000300*  Record Definition For Utility 1 Service Point     *            
000400*           Extract (raw feed, as received)          *            
000500*     Read only by ie010 - no key, sequential         *           
000600* ****************************************************            
000700*  File size 121 bytes + 4 filler = 125.                          
000800*                                                                 
000900*  THESE FIELD DEFINITIONS MAY NEED CHANGING IF THE               
001000*  UTILITY CHANGES ITS EXTRACT LAYOUT.                            
001100*                                                                 
001200*  30/10/89 jgh - Created.                                        
001300*                                                                 
001400 01  U1SP-Record.                                                 
001500     03  U1SP-Service-Point-Id     pic x(12).                     
001600*                                    format SP-nnnnnn             
001700     03  U1SP-Service-Point-Number pic x(12).                     
001800     03  U1SP-Street               pic x(30).                     
001900*                                    house nbr + name, one field  
002000     03  U1SP-City                 pic x(20).                     
002100     03  U1SP-Zip                  pic x(05).                     
002200     03  U1SP-State                pic xx.                        
002300     03  U1SP-Installed-At         pic x(10).                     
002400*                                    yyyy-mm-dd, may be blank     
002500     03  U1SP-Removed-At           pic x(10).                     
002600*                                    yyyy-mm-dd, may be blank     
002700     03  U1SP-Created              pic x(10).                     
002800     03  U1SP-Updated              pic x(10).                     
002900     03  filler                    pic x(04).                     
