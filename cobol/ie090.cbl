000100* ****************************************************            
000200*                                                    *            
000300*      IEDR  GridFlow  --  DQ Snapshot Report          *          
000400*                                                    *            
000500* ****************************************************            
000600 identification          division.                                
000700*================================                                 
000800 program-id.         ie090.                                       
000900**                                                                
001000*    Author.             J G Halloran.                            
001100**                                                                
001200*    Installation.       Applewood Computers.                     
001300*    Date-Written.       17/03/1992.                              
001400*    Date-Compiled.                                               
001500*    Security.           Copyright (C) 1992-2003 &                
001600*                        later, Applewood Computers.              
001700*                        For internal use only.                   
001800**                                                                
001900*    Remarks.            Runs after ie010-ie050 and               
002000*                        prints the data-quality                  
002100*                        snapshot - row counts by                 
002200*                        layer, the raw Utility 2                 
002300*                        duplicate figure, referential            
002400*                        integrity orphans, field                 
002500*                        completeness, interval value             
002600*                        statistics (including median             
002700*                        and IQR outliers off a work              
002800*                        sort), the timestamp range,              
002900*                        experience-layer sanity                  
003000*                        figures, and an overall                  
003100*                        linkage rate with an issues              
003200*                        list.  Orphan meter/service-             
003300*                        -point ids and the distinct              
003400*                        experience service-point                 
003500*                        count are collected with a               
003600*                        small linear table - the                 
003700*                        DQ figures we see in practice            
003800*                        run to a few dozen entries,              
003900*                        not thousands, so a sort pass            
004000*                        would be overkill.                       
004100**                                                                
004200*    Called modules.     None.                                    
004300*    Files used :                                                 
004400*                        IESP.    Standardized sv points, in.     
004500*                        IEMT.    Standardized meters, in.        
004600*                        IEIV.    Standardized intervals, in      
004700*                                 (opened/closed 3 times -        
004800*                                 main scan, median sort,         
004900*                                 outlier count).                 
005000*                        IEUS.    Usage summary, in.              
005100*                        IEDQC.   DQ counters, in (RRN 1).        
005200*                        IEDQ.    DQ snapshot print, out.         
005300*                                                                 
005400*    Error messages used.                                         
005500*                        IE003, IE004, IE006, IE007, IE008,       
005600*                        IE009, IE011.                            
005700**                                                                
005800* Changes:                                                        
005900* 17/03/92 jgh - 1.0.00 Created.                                  IE090   
006000* 14/03/94 jgh - 1.0.01 Completeness section added.               IE090   
006100* 22/08/94 jgh - 1.0.02 Referential integrity section             IE090   
006200*                       added once ie040's join step was          
006300*                       in service - orphans previously           
006400*                       only showed up as blank fields            
006500*                       downstream, nobody could say why.         
006600* 09/11/98 vbc - 1.0.03 Y2K:  pre-2020 count re-purposed          IE090   
006700*                       from the old pre-1990 flag on the         
006800*                       original payroll ancestor of this         
006900*                       routine - kept the same idea, new         
007000*                       cut-off.                                  
007100* 05/06/02 vbc - 1.0.04 Reads IEDQC for row counts and the        IE090   
007200*                       raw duplicate figures instead of          
007300*                       re-reading every layer file cold.         
007400* 11/02/03 vbc - 1.0.05 Median/IQR outlier check added on         IE090   
007500*                       interval values, bureau wanted an         
007600*                       early warning on meter runaway.           
007700* 24/10/25 vbc - 1.0.06 Service Point orphan totals split         IE090   
007800*                       by utility on the ref-integ report -      
007900*                       Ws-Uso-U1/U2-Count and Ws-Sp-Orphan-      
008000*                       Rows-U1/U2 track it, combined line        
008100*                       kept alongside for continuity.            
008200*    09/08/26 vbc - 1.0.07 Timestamp range now prints the         IE090   
008300*                       Min-to-Max span in days (Julian day       
008400*                       number arithmetic, same formula as        
008500*                       ie030's AA035-Fwd-Jdn) - auditors         
008600*                       kept asking how many days the feed        
008700*                       covered and nobody could tell them        
008800*                       from the report alone.  Also added        
008900*                       Intervals.value to the completeness       
009000*                       section - it was in the layout all        
009100*                       along but never counted, so a run         
009200*                       full of unparseable readings would        
009300*                       still show "all critical fields           
009400*                       complete".                                
009500* 09/08/26 vbc - 1.0.08 Meters.meter_id and Service            IE090   
009600*                       Points.service_point_id were
009700*                       missing from COMPLETENESS -
009800*                       Ws-Mt-Id-Nonblank/Ws-Sp-Id-
009900*                       Nonblank added alongside the
010000*                                                                 
010100 environment              division.                               
010200*===========================                                      
010300 configuration            section.                                
010400*-------------------------------                                  
010500 source-computer.    ncr-v8585.                                   
010600 object-computer.    ncr-v8585.                                   
010700 special-names.                                                   
010800     c01 is top-of-form                                           
010900     upsi-0 is ie-rerun-switch                                    
011000         on status is ie-rerun-requested                          
011100     class ie-digits is "0123456789".                             
011200 input-output              section.                               
011300*-------------------------------                                  
011400 file-control.                                                    
011500     select ie-sp-file      assign "iesp"                         
011600         organization       sequential                            
011700         file status        ie-sp-status.                         
011800     select ie-mt-file      assign "iemt"                         
011900         organization       sequential                            
012000         file status        ie-mt-status.                         
012100     select ie-iv-file      assign "ieiv"                         
012200         organization       sequential                            
012300         file status        ie-iv-status.                         
012400     select sort-wk-file    assign "swkva"                        
012500         organization       sequential.                           
012600     select ie-us-file      assign "ieus"                         
012700         organization       sequential                            
012800         file status        ie-us-status.                         
012900     select ie-dqc-file     assign "iedqc"                        
013000         organization       relative                              
013100         access mode        random                                
013200         relative key       ws-dqc-rrn                            
013300         file status        ie-dqc-status.                        
013400     select ie-rpt-file     assign "iedq"                         
013500         organization       sequential                            
013600         file status        ie-rpt-status.                        
013700*                                                                 
013800 data                    division.                                
013900*===========================                                      
014000 file                     section.                                
014100*-------------------------------                                  
014200 fd  ie-sp-file                                                   
014300     label records         standard.                              
014400 copy "wsiesp.cob".                                               
014500*                                                                 
014600 fd  ie-mt-file                                                   
014700     label records         standard.                              
014800 copy "wsiemt.cob".                                               
014900*                                                                 
015000 fd  ie-iv-file                                                   
015100     label records         standard.                              
015200 copy "wsieiv.cob".                                               
015300*                                                                 
015400 sd  sort-wk-file.                                                
015500 01  sw-va-record.                                                
015600     03  sw-va-value               pic s9(9)v9(3).                
015700     03  filler                    pic x(04).                     
015800*                                                                 
015900 fd  ie-us-file                                                   
016000     label records         standard.                              
016100 copy "wsieus.cob".                                               
016200*                                                                 
016300 fd  ie-dqc-file                                                  
016400     label records         standard.                              
016500 copy "wsiedqc.cob".                                              
016600*                                                                 
016700 fd  ie-rpt-file                                                  
016800     label records         standard.                              
016900 01  ie-print-record.                                             
017000     03  ie-pr-text                pic x(76).                     
017100     03  filler                    pic x(04).                     
017200*                                                                 
017300 working-storage          section.                                
017400*-------------------------------                                  
017500 77  prog-name             pic x(15)  value "IE090 (1.0.08)".     
017600 copy "wsiedtwk.cob".                                             
017700 copy "wsiemsg.cob".                                              
017800*                                                                 
017900 01  ws-data.                                                     
018000     03  ie-sp-status          pic xx.                            
018100         88  ie-sp-ok                    value "00".              
018200     03  ie-mt-status          pic xx.                            
018300         88  ie-mt-ok                    value "00".              
018400     03  ie-iv-status          pic xx.                            
018500         88  ie-iv-ok                    value "00".              
018600         88  ie-iv-eof                   value "10".              
018700     03  ie-us-status          pic xx.                            
018800         88  ie-us-ok                    value "00".              
018900     03  ie-dqc-status         pic xx.                            
019000         88  ie-dqc-ok                   value "00".              
019100     03  ie-rpt-status         pic xx.                            
019200         88  ie-rpt-ok                   value "00".              
019300     03  ws-dqc-rrn            pic 9      value 1     comp.       
019400     03  ws-term-code          pic 99     value zero.             
019500     03  ws-found              pic x      value "N".              
019600         88  ws-was-found                value "Y".               
019700     03  filler                pic x(08).                         
019800*                                                                 
019900 01  ws-line-work.                                                
020000     03  ws-lw-text                pic x(76).                     
020100     03  filler                    pic x(04).                     
020200*                                                                 
020300 01  ws-ts-work.                                                  
020400*    17/10/25 vbc - lifts the century/year off an ISO             IE090   
020500*                   timestamp for the pre-2020 count,             
020600*                   same trick as ie050's day split.              
020700     03  ws-ts-full                pic x(19).                     
020800     03  ws-ts-full-r  redefines                                  
020900         ws-ts-full.                                              
021000         05  ws-ts-year            pic x(04).                     
021100         05  filler                pic x(15).                     
021200*                                                                 
021300 01  ws-edit-fields.                                              
021400     03  ws-edit-num1              pic -(8)9.                     
021500     03  ws-edit-num2              pic -(8)9.                     
021600     03  ws-edit-num3              pic -(8)9.                     
021700     03  ws-edit-pct               pic --9.                       
021800     03  ws-edit-pct1              pic --9.9.                     
021900     03  ws-edit-val               pic -(8)9.999.                 
022000     03  filler                    pic x(04).                     
022100*                                                                 
022200 01  ws-mt-table.                                                 
022300     03  ws-mt-tbl-count       pic 9(5)   comp.                   
022400     03  ws-mt-tbl-entry  occurs 0 to 20000 times                 
022500             depending on ws-mt-tbl-count                         
022600             ascending key ws-mt-tbl-utility-id                   
022700                           ws-mt-tbl-meter-id                     
022800             indexed by ws-mt-tbl-idx.                            
022900         05  ws-mt-tbl-utility-id      pic x(08).                 
023000         05  ws-mt-tbl-meter-id        pic x(12).                 
023100*                                                                 
023200 01  ws-sp-table.                                                 
023300     03  ws-sp-tbl-count       pic 9(5)   comp.                   
023400     03  ws-sp-tbl-entry  occurs 0 to 20000 times                 
023500             depending on ws-sp-tbl-count                         
023600             ascending key ws-sp-tbl-utility-id                   
023700                           ws-sp-tbl-sp-id                        
023800             indexed by ws-sp-tbl-idx.                            
023900         05  ws-sp-tbl-utility-id      pic x(08).                 
024000         05  ws-sp-tbl-sp-id           pic x(12).                 
024100*                                                                 
024200 01  ws-uniq-mt-orphan.                                           
024300     03  ws-umo-count          pic 9(5)   value zero  comp.       
024400     03  ws-umo-entry     occurs 0 to 5000 times                  
024500             depending on ws-umo-count                            
024600             indexed by ws-umo-idx.                               
024700         05  ws-umo-id                 pic x(12).                 
024800*                                                                 
024900 01  ws-uniq-sp-orphan.                                           
025000     03  ws-uso-count          pic 9(5)   value zero  comp.       
025100     03  ws-uso-u1-count       pic 9(5)   value zero  comp.       
025200     03  ws-uso-u2-count       pic 9(5)   value zero  comp.       
025300     03  ws-uso-entry     occurs 0 to 5000 times                  
025400             depending on ws-uso-count                            
025500             indexed by ws-uso-idx.                               
025600         05  ws-uso-id                 pic x(12).                 
025700*    24/10/25 vbc - Utility-Id kept alongside the id so           IE090   
025800*                   the orphan totals can be split by             
025900*                   utility on the report (see aa060).            
026000        05  ws-uso-utility-id        pic x(08).                   
026100*                                                                 
026200 01  ws-uniq-us-sp.                                               
026300     03  ws-uus-count          pic 9(5)   value zero  comp.       
026400     03  ws-uus-entry     occurs 0 to 20000 times                 
026500             depending on ws-uus-count                            
026600             indexed by ws-uus-idx.                               
026700         05  ws-uus-id                 pic x(22).                 
026800*                                                                 
026900 01  ws-completeness-counts.                                      
027000     03  ws-mt-total           pic 9(9)   value zero  comp.       
027100     03  ws-mt-id-nonblank     pic 9(9)   value zero  comp.       
027200     03  ws-mt-sp-nonblank     pic 9(9)   value zero  comp.       
027300     03  ws-sp-total           pic 9(9)   value zero  comp.       
027400     03  ws-sp-id-nonblank     pic 9(9)   value zero  comp.       
027500     03  ws-sp-city-nonblank   pic 9(9)   value zero  comp.       
027600     03  ws-sp-zip-nonblank    pic 9(9)   value zero  comp.       
027700     03  ws-iv-total           pic 9(9)   value zero  comp.       
027800     03  ws-iv-sp-nonblank     pic 9(9)   value zero  comp.       
027900     03  ws-iv-mt-nonblank     pic 9(9)   value zero  comp.       
028000     03  ws-iv-ts-nonblank     pic 9(9)   value zero  comp.       
028100     03  ws-iv-value-nonblank  pic 9(9)   value zero  comp.       
028200     03  filler                pic x(01).                         
028300*                                                                 
028400 01  ws-value-stats.                                              
028500     03  ws-val-sum            pic s9(13)v9(3) value zero.        
028600     03  ws-val-min            pic s9(9)v9(3).                    
028700     03  ws-val-max            pic s9(9)v9(3).                    
028800     03  ws-val-mean           pic s9(9)v9(3) value zero.         
028900     03  ws-val-zero-count     pic 9(9)   value zero  comp.       
029000     03  ws-val-neg-count      pic 9(9)   value zero  comp.       
029100     03  ws-val-first          pic x      value "N".              
029200         88  ws-val-first-done          value "Y".                
029300     03  filler                pic x(07).                         
029400*                                                                 
029500 01  ws-ts-stats.                                                 
029600     03  ws-ts-min             pic x(19).                         
029700     03  ws-ts-max             pic x(19).                         
029800     03  ws-ts-null-count      pic 9(9)   value zero  comp.       
029900     03  ws-ts-pre2020-count   pic 9(9)   value zero  comp.       
030000     03  ws-ts-first           pic x      value "N".              
030100         88  ws-ts-first-done           value "Y".                
030200     03  filler                pic x(07).                         
030300*                                                                 
030400*    24/10/25 vbc - Day-span work area for AA074, added           IE090   
030500*                   so TIMESTAMP RANGE can print the              
030600*                   Min-to-Max span in days - same                
030700*                   Fliegel & Van Flandern Julian day             
030800*                   number arithmetic ie030 already uses          
030900*                   for its interval end-timestamps.              
031000 01  ws-day-span-work.                                            
031100     03  ws-dsw-a              pic s9(9)  value zero  comp.       
031200     03  ws-dsw-y              pic s9(9)  value zero  comp.       
031300     03  ws-dsw-m              pic s9(9)  value zero  comp.       
031400     03  ws-dsw-cy             pic 9(4)   value zero.             
031500     03  ws-dsw-mo             pic 9(2)   value zero.             
031600     03  ws-dsw-dy             pic 9(2)   value zero.             
031700     03  ws-dsw-jdn            pic s9(9)  value zero  comp.       
031800     03  ws-dsw-jdn-min        pic s9(9)  value zero  comp.       
031900     03  ws-dsw-jdn-max        pic s9(9)  value zero  comp.       
032000     03  ws-dsw-span           pic s9(9)  value zero  comp.       
032100     03  filler                pic x(04).                         
032200 01  ws-orphan-stats.                                             
032300     03  ws-sp-orphan-rows     pic 9(9)   value zero  comp.       
032400*    24/10/25 vbc - Rows-U1/Rows-U2 added so the ref-             IE090   
032500*                   integ line can be split per utility           
032600*                   (Sp-Orphan-Rows kept as the combined          
032700*                   total, still used above on the row).          
032800     03  ws-sp-orphan-rows-u1  pic 9(9)   value zero  comp.       
032900     03  ws-sp-orphan-rows-u2  pic 9(9)   value zero  comp.       
033000     03  ws-linked-count       pic 9(9)   value zero  comp.       
033100     03  filler                pic x(04).                         
033200*                                                                 
033300 01  ws-median-iqr.                                               
033400     03  ws-mi-q1-pos          pic 9(9)   value zero  comp.       
033500     03  ws-mi-md-pos          pic 9(9)   value zero  comp.       
033600     03  ws-mi-q3-pos          pic 9(9)   value zero  comp.       
033700     03  ws-mi-rank            pic 9(9)   value zero  comp.       
033800     03  ws-mi-q1-value        pic s9(9)v9(3) value zero.         
033900     03  ws-mi-md-value        pic s9(9)v9(3) value zero.         
034000     03  ws-mi-q3-value        pic s9(9)v9(3) value zero.         
034100     03  ws-mi-iqr-value       pic s9(9)v9(3) value zero.         
034200     03  ws-mi-lower-bound     pic s9(9)v9(3) value zero.         
034300     03  ws-mi-upper-bound     pic s9(9)v9(3) value zero.         
034400     03  ws-mi-outlier-count   pic 9(9)   value zero  comp.       
034500     03  ws-mi-outlier-pct     pic s9(5)v9(1) value zero.         
034600     03  filler                pic x(08).                         
034700*                                                                 
034800 01  ws-experience-stats.                                         
034900     03  ws-us-total           pic 9(9)   value zero  comp.       
035000     03  ws-us-sum             pic s9(13)v9(3) value zero.        
035100     03  ws-us-avg-daily       pic s9(9)v9(3) value zero.         
035200     03  ws-us-max-peak        pic s9(9)v9(3) value zero.         
035300     03  ws-us-first           pic x      value "N".              
035400         88  ws-us-first-done           value "Y".                
035500     03  filler                pic x(07).                         
035600*                                                                 
035700 77  ws-pct-work               pic s9(5)v9(1) value zero.         
035800 77  ws-linkage-pct            pic s9(5)      value zero comp.    
035900 77  ws-dup-pct                pic s9(5)      value zero comp.    
036000 77  ws-any-issue              pic x      value "N".              
036100     88  ws-has-issue                    value "Y".               
036200*                                                                 
036300 procedure               division.                                
036400 aa000-main               section.                                
036500*-------------------------------                                  
036600     perform aa010-open-files       thru aa010-exit.              
036700     perform aa015-load-std-meters  thru aa015-exit.              
036800     perform aa016-load-std-sv-pts  thru aa016-exit.              
036900     perform aa020-scan-intervals   thru aa020-exit.              
037000     perform aa025-median-iqr       thru aa025-exit.              
037100     perform aa028-outlier-scan     thru aa028-exit.              
037200     perform aa035-scan-experience  thru aa035-exit.              
037300     perform aa050-print-header     thru aa050-exit.              
037400     perform aa051-print-row-counts thru aa051-exit.              
037500     perform aa055-print-source-dq  thru aa055-exit.              
037600     perform aa060-print-ref-integ  thru aa060-exit.              
037700     perform aa065-print-complete   thru aa065-exit.              
037800     perform aa070-print-iv-values  thru aa070-exit.              
037900     perform aa075-print-ts-range   thru aa075-exit.              
038000     perform aa080-print-experience thru aa080-exit.              
038100     perform aa085-print-summary    thru aa085-exit.              
038200     perform aa095-close-files      thru aa095-exit.              
038300     move ws-term-code to return-code.                            
038400     goback.                                                      
038500 aa000-exit.                                                      
038600     exit section.                                                
038700*                                                                 
038800 aa010-open-files          section.                               
038900*-------------------------------                                  
039000     open input ie-sp-file.                                       
039100     if not ie-sp-ok                                              
039200         display ie004                                            
039300         move 4 to ws-term-code                                   
039400         go to aa010-exit                                         
039500     end-if.                                                      
039600     open input ie-mt-file.                                       
039700     if not ie-mt-ok                                              
039800         display ie003                                            
039900         move 4 to ws-term-code                                   
040000         close ie-sp-file                                         
040100         go to aa010-exit                                         
040200     end-if.                                                      
040300     open input ie-us-file.                                       
040400     if not ie-us-ok                                              
040500         display ie006                                            
040600         move 4 to ws-term-code                                   
040700         close ie-sp-file                                         
040800         close ie-mt-file                                         
040900         go to aa010-exit                                         
041000     end-if.                                                      
041100     open input ie-dqc-file.                                      
041200     if not ie-dqc-ok                                             
041300         display ie007                                            
041400         move 4 to ws-term-code                                   
041500         close ie-sp-file                                         
041600         close ie-mt-file                                         
041700         close ie-us-file                                         
041800         go to aa010-exit                                         
041900     end-if.                                                      
042000     move 1 to ws-dqc-rrn.                                        
042100     read ie-dqc-file.                                            
042200     open output ie-rpt-file.                                     
042300     if not ie-rpt-ok                                             
042400         display ie008                                            
042500         move 4 to ws-term-code                                   
042600         close ie-sp-file                                         
042700         close ie-mt-file                                         
042800         close ie-us-file                                         
042900         close ie-dqc-file                                        
043000         go to aa010-exit                                         
043100     end-if.                                                      
043200 aa010-exit.                                                      
043300     exit section.                                                
043400*                                                                 
043500 aa015-load-std-meters      section.                              
043600*-------------------------------                                  
043700     if ws-term-code not = zero                                   
043800         go to aa015-exit                                         
043900     end-if.                                                      
044000     move zero to ws-mt-tbl-count.                                
044100     read ie-mt-file                                              
044200         at end                                                   
044300             go to aa015-exit                                     
044400     end-read.                                                    
044500 aa015-loop.                                                      
044600     add 1 to ws-mt-total.                                        
044700     if ie-mt-meter-id not = spaces                               
044800         add 1 to ws-mt-id-nonblank                               
044900     end-if.                                                      
045000     if ie-mt-service-point-id not = spaces                       
045100         add 1 to ws-mt-sp-nonblank                               
045200     end-if.                                                      
045300     if ws-mt-tbl-count < 20000                                   
045400         add 1 to ws-mt-tbl-count                                 
045500         move ie-mt-utility-id to                                 
045600             ws-mt-tbl-utility-id (ws-mt-tbl-count)               
045700         move ie-mt-meter-id   to                                 
045800             ws-mt-tbl-meter-id (ws-mt-tbl-count)                 
045900     end-if.                                                      
046000     read ie-mt-file                                              
046100         at end                                                   
046200             go to aa015-exit                                     
046300     end-read.                                                    
046400     go to aa015-loop.                                            
046500 aa015-exit.                                                      
046600     close ie-mt-file.                                            
046700     exit section.                                                
046800*                                                                 
046900 aa016-load-std-sv-pts      section.                              
047000*-------------------------------                                  
047100     if ws-term-code not = zero                                   
047200         go to aa016-exit                                         
047300     end-if.                                                      
047400     move zero to ws-sp-tbl-count.                                
047500     read ie-sp-file                                              
047600         at end                                                   
047700             go to aa016-exit                                     
047800     end-read.                                                    
047900 aa016-loop.                                                      
048000     add 1 to ws-sp-total.                                        
048100     if ie-sp-service-point-id not = spaces                       
048200         add 1 to ws-sp-id-nonblank                               
048300     end-if.                                                      
048400     if ie-sp-city not = spaces                                   
048500         add 1 to ws-sp-city-nonblank                             
048600     end-if.                                                      
048700     if ie-sp-zip not = spaces                                    
048800         add 1 to ws-sp-zip-nonblank                              
048900     end-if.                                                      
049000     if ws-sp-tbl-count < 20000                                   
049100         add 1 to ws-sp-tbl-count                                 
049200         move ie-sp-utility-id       to                           
049300             ws-sp-tbl-utility-id (ws-sp-tbl-count)               
049400         move ie-sp-service-point-id to                           
049500             ws-sp-tbl-sp-id (ws-sp-tbl-count)                    
049600     end-if.                                                      
049700     read ie-sp-file                                              
049800         at end                                                   
049900             go to aa016-exit                                     
050000     end-read.                                                    
050100     go to aa016-loop.                                            
050200 aa016-exit.                                                      
050300     close ie-sp-file.                                            
050400     exit section.                                                
050500*                                                                 
050600 aa020-scan-intervals       section.                              
050700*-------------------------------                                  
050800     if ws-term-code not = zero                                   
050900         go to aa020-exit                                         
051000     end-if.                                                      
051100     open input ie-iv-file.                                       
051200     if not ie-iv-ok                                              
051300         display ie011                                            
051400         move 4 to ws-term-code                                   
051500         go to aa020-exit                                         
051600     end-if.                                                      
051700     read ie-iv-file                                              
051800         at end                                                   
051900             go to aa020-exit                                     
052000     end-read.                                                    
052100 aa020-loop.                                                      
052200     add 1 to ws-iv-total.                                        
052300     if ie-iv-service-point-id not = spaces                       
052400         add 1 to ws-iv-sp-nonblank                               
052500     end-if.                                                      
052600     if ie-iv-meter-id not = spaces                               
052700         add 1 to ws-iv-mt-nonblank                               
052800     end-if.                                                      
052900     if ie-iv-start-ts not = spaces                               
053000         add 1 to ws-iv-ts-nonblank                               
053100     else                                                         
053200         add 1 to ws-ts-null-count                                
053300     end-if.                                                      
053400     if ie-iv-value is numeric                                    
053500         add 1 to ws-iv-value-nonblank                            
053600     end-if.                                                      
053700     if not ws-val-first-done                                     
053800         move ie-iv-value to ws-val-min                           
053900         move ie-iv-value to ws-val-max                           
054000         move "Y" to ws-val-first                                 
054100     else                                                         
054200         if ie-iv-value < ws-val-min                              
054300             move ie-iv-value to ws-val-min                       
054400         end-if                                                   
054500         if ie-iv-value > ws-val-max                              
054600             move ie-iv-value to ws-val-max                       
054700         end-if                                                   
054800     end-if.                                                      
054900     add ie-iv-value to ws-val-sum.                               
055000     if ie-iv-value = zero                                        
055100         add 1 to ws-val-zero-count                               
055200     end-if.                                                      
055300     if ie-iv-value < zero                                        
055400         add 1 to ws-val-neg-count                                
055500     end-if.                                                      
055600     if ie-iv-start-ts not = spaces                               
055700         if not ws-ts-first-done                                  
055800             move ie-iv-start-ts to ws-ts-min                     
055900             move ie-iv-start-ts to ws-ts-max                     
056000             move "Y" to ws-ts-first                              
056100         else                                                     
056200             if ie-iv-start-ts < ws-ts-min                        
056300                 move ie-iv-start-ts to ws-ts-min                 
056400             end-if                                               
056500             if ie-iv-start-ts > ws-ts-max                        
056600                 move ie-iv-start-ts to ws-ts-max                 
056700             end-if                                               
056800         end-if                                                   
056900         move ie-iv-start-ts to ws-ts-full                        
057000         if ws-ts-year < "2020"                                   
057100             add 1 to ws-ts-pre2020-count                         
057200         end-if                                                   
057300     end-if.                                                      
057400     perform aa021-check-mt-orphan thru aa021-exit.               
057500     perform aa022-check-sp-orphan thru aa022-exit.               
057600     read ie-iv-file                                              
057700         at end                                                   
057800             go to aa020-exit                                     
057900     end-read.                                                    
058000     go to aa020-loop.                                            
058100 aa020-exit.                                                      
058200     if ws-term-code = zero                                       
058300         close ie-iv-file                                         
058400     end-if.                                                      
058500     exit section.                                                
058600*                                                                 
058700 aa021-check-mt-orphan       section.                             
058800*-------------------------------                                  
058900     if ie-iv-meter-id = spaces                                   
059000         go to aa021-exit                                         
059100     end-if.                                                      
059200     move "N" to ws-found.                                        
059300     if ws-mt-tbl-count > 0                                       
059400         search all ws-mt-tbl-entry                               
059500             at end                                               
059600                 continue                                         
059700             when ws-mt-tbl-utility-id (ws-mt-tbl-idx)            
059800                      = ie-iv-utility-id                          
059900                  and ws-mt-tbl-meter-id (ws-mt-tbl-idx)          
060000                      = ie-iv-meter-id                            
060100                 move "Y" to ws-found                             
060200         end-search                                               
060300     end-if.                                                      
060400     if ws-was-found                                              
060500         go to aa021-exit                                         
060600     end-if.                                                      
060700*    Not found on the meter file - record the id once.            
060800     move 1 to ws-umo-idx.                                        
060900     if ws-umo-count = 0                                          
061000         go to aa021-add                                          
061100     end-if.                                                      
061200 aa021-loop.                                                      
061300     if ws-umo-id (ws-umo-idx) = ie-iv-meter-id                   
061400         go to aa021-exit                                         
061500     end-if.                                                      
061600     if ws-umo-idx >= ws-umo-count                                
061700         go to aa021-add                                          
061800     end-if.                                                      
061900     add 1 to ws-umo-idx.                                         
062000     go to aa021-loop.                                            
062100 aa021-add.                                                       
062200     if ws-umo-count < 5000                                       
062300         add 1 to ws-umo-count                                    
062400         move ie-iv-meter-id to ws-umo-id (ws-umo-count)          
062500     end-if.                                                      
062600 aa021-exit.                                                      
062700     exit section.                                                
062800*                                                                 
062900 aa022-check-sp-orphan       section.                             
063000*-------------------------------                                  
063100     if ie-iv-service-point-id = spaces                           
063200         go to aa022-exit                                         
063300     end-if.                                                      
063400     move "N" to ws-found.                                        
063500     if ws-sp-tbl-count > 0                                       
063600         search all ws-sp-tbl-entry                               
063700             at end                                               
063800                 continue                                         
063900             when ws-sp-tbl-utility-id (ws-sp-tbl-idx)            
064000                      = ie-iv-utility-id                          
064100                  and ws-sp-tbl-sp-id (ws-sp-tbl-idx)             
064200                      = ie-iv-service-point-id                    
064300                 move "Y" to ws-found                             
064400         end-search                                               
064500     end-if.                                                      
064600     if ws-was-found                                              
064700         add 1 to ws-linked-count                                 
064800         go to aa022-exit                                         
064900     end-if.                                                      
065000*    Not found on the sv-point file - count the row and           
065100*    record the id once for the distinct total, per utility       
065200*    as well as combined (see wsiedqc-style totals above).        
065300     add 1 to ws-sp-orphan-rows.                                  
065400     if       ie-iv-utility-id = "UTILITY1"                       
065500         add  1 to ws-sp-orphan-rows-u1                           
065600     else                                                         
065700         add  1 to ws-sp-orphan-rows-u2                           
065800     end-if.                                                      
065900     move 1 to ws-uso-idx.                                        
066000     if ws-uso-count = 0                                          
066100         go to aa022-add                                          
066200     end-if.                                                      
066300 aa022-loop.                                                      
066400     if ws-uso-id (ws-uso-idx) = ie-iv-service-point-id           
066500        and ws-uso-utility-id (ws-uso-idx) = ie-iv-utility-id     
066600         go to aa022-exit                                         
066700     end-if.                                                      
066800     if ws-uso-idx >= ws-uso-count                                
066900         go to aa022-add                                          
067000     end-if.                                                      
067100     add 1 to ws-uso-idx.                                         
067200     go to aa022-loop.                                            
067300 aa022-add.                                                       
067400     if ws-uso-count < 5000                                       
067500         add 1 to ws-uso-count                                    
067600         move ie-iv-service-point-id to                           
067700             ws-uso-id (ws-uso-count)                             
067800         move ie-iv-utility-id to                                 
067900             ws-uso-utility-id (ws-uso-count)                     
068000         if       ie-iv-utility-id = "UTILITY1"                   
068100             add  1 to ws-uso-u1-count                            
068200         else                                                     
068300             add  1 to ws-uso-u2-count                            
068400         end-if                                                   
068500     end-if.                                                      
068600 aa022-exit.                                                      
068700     exit section.                                                
068800*                                                                 
068900 aa025-median-iqr            section.                             
069000*-------------------------------                                  
069100     if ws-term-code not = zero or ws-iv-total = zero             
069200         go to aa025-exit                                         
069300     end-if.                                                      
069400     compute ws-mi-q1-pos rounded =                               
069500         ws-iv-total * 0.25.                                      
069600     if ws-mi-q1-pos < 1                                          
069700         move 1 to ws-mi-q1-pos                                   
069800     end-if.                                                      
069900     compute ws-mi-md-pos rounded =                               
070000         ws-iv-total * 0.5.                                       
070100     if ws-mi-md-pos < 1                                          
070200         move 1 to ws-mi-md-pos                                   
070300     end-if.                                                      
070400     compute ws-mi-q3-pos rounded =                               
070500         ws-iv-total * 0.75.                                      
070600     if ws-mi-q3-pos < 1                                          
070700         move 1 to ws-mi-q3-pos                                   
070800     end-if.                                                      
070900     sort sort-wk-file                                            
071000         ascending key sw-va-value                                
071100         input procedure  aa026-sort-input thru aa026-exit        
071200         output procedure aa027-sort-rank  thru aa027-exit.       
071300     compute ws-mi-iqr-value =                                    
071400         ws-mi-q3-value - ws-mi-q1-value.                         
071500     compute ws-mi-lower-bound =                                  
071600         ws-mi-q1-value - (1.5 * ws-mi-iqr-value).                
071700     compute ws-mi-upper-bound =                                  
071800         ws-mi-q3-value + (1.5 * ws-mi-iqr-value).                
071900 aa025-exit.                                                      
072000     exit section.                                                
072100*                                                                 
072200 aa026-sort-input             section.                            
072300*-------------------------------                                  
072400     open input ie-iv-file.                                       
072500     if not ie-iv-ok                                              
072600         go to aa026-exit                                         
072700     end-if.                                                      
072800     read ie-iv-file                                              
072900         at end                                                   
073000             go to aa026-close                                    
073100     end-read.                                                    
073200 aa026-loop.                                                      
073300     move ie-iv-value to sw-va-value.                             
073400     release sw-va-record.                                        
073500     read ie-iv-file                                              
073600         at end                                                   
073700             go to aa026-close                                    
073800     end-read.                                                    
073900     go to aa026-loop.                                            
074000 aa026-close.                                                     
074100     close ie-iv-file.                                            
074200 aa026-exit.                                                      
074300     exit section.                                                
074400*                                                                 
074500 aa027-sort-rank               section.                           
074600*-------------------------------                                  
074700     move zero to ws-mi-rank.                                     
074800     return sort-wk-file                                          
074900         at end                                                   
075000             go to aa027-exit                                     
075100     end-return.                                                  
075200 aa027-loop.                                                      
075300     add 1 to ws-mi-rank.                                         
075400     if ws-mi-rank = ws-mi-q1-pos                                 
075500         move sw-va-value to ws-mi-q1-value                       
075600     end-if.                                                      
075700     if ws-mi-rank = ws-mi-md-pos                                 
075800         move sw-va-value to ws-mi-md-value                       
075900     end-if.                                                      
076000     if ws-mi-rank = ws-mi-q3-pos                                 
076100         move sw-va-value to ws-mi-q3-value                       
076200     end-if.                                                      
076300     return sort-wk-file                                          
076400         at end                                                   
076500             go to aa027-exit                                     
076600     end-return.                                                  
076700     go to aa027-loop.                                            
076800 aa027-exit.                                                      
076900     exit section.                                                
077000*                                                                 
077100 aa028-outlier-scan            section.                           
077200*-------------------------------                                  
077300     if ws-term-code not = zero or ws-iv-total = zero             
077400         go to aa028-exit                                         
077500     end-if.                                                      
077600     open input ie-iv-file.                                       
077700     if not ie-iv-ok                                              
077800         go to aa028-exit                                         
077900     end-if.                                                      
078000     read ie-iv-file                                              
078100         at end                                                   
078200             go to aa028-close                                    
078300     end-read.                                                    
078400 aa028-loop.                                                      
078500     if ie-iv-value < ws-mi-lower-bound                           
078600             or ie-iv-value > ws-mi-upper-bound                   
078700         add 1 to ws-mi-outlier-count                             
078800     end-if.                                                      
078900     read ie-iv-file                                              
079000         at end                                                   
079100             go to aa028-close                                    
079200     end-read.                                                    
079300     go to aa028-loop.                                            
079400 aa028-close.                                                     
079500     close ie-iv-file.                                            
079600 aa028-exit.                                                      
079700     exit section.                                                
079800*                                                                 
079900 aa035-scan-experience         section.                           
080000*-------------------------------                                  
080100     if ws-term-code not = zero                                   
080200         go to aa035-exit                                         
080300     end-if.                                                      
080400     read ie-us-file                                              
080500         at end                                                   
080600             go to aa035-exit                                     
080700     end-read.                                                    
080800 aa035-loop.                                                      
080900     add 1 to ws-us-total.                                        
081000     add ie-us-total-usage to ws-us-sum.                          
081100     if not ws-us-first-done                                      
081200         move ie-us-peak-usage-value to ws-us-max-peak            
081300         move "Y" to ws-us-first                                  
081400     else                                                         
081500         if ie-us-peak-usage-value > ws-us-max-peak               
081600             move ie-us-peak-usage-value to ws-us-max-peak        
081700         end-if                                                   
081800     end-if.                                                      
081900     move 1 to ws-uus-idx.                                        
082000     if ws-uus-count = 0                                          
082100         go to aa035-add                                          
082200     end-if.                                                      
082300 aa035-uniq-loop.                                                 
082400     if ws-uus-id (ws-uus-idx) = ie-us-service-point-id           
082500         go to aa035-next                                         
082600     end-if.                                                      
082700     if ws-uus-idx >= ws-uus-count                                
082800         go to aa035-add                                          
082900     end-if.                                                      
083000     add 1 to ws-uus-idx.                                         
083100     go to aa035-uniq-loop.                                       
083200 aa035-add.                                                       
083300     if ws-uus-count < 20000                                      
083400         add 1 to ws-uus-count                                    
083500         move ie-us-service-point-id to                           
083600             ws-uus-id (ws-uus-count)                             
083700     end-if.                                                      
083800 aa035-next.                                                      
083900     read ie-us-file                                              
084000         at end                                                   
084100             go to aa035-exit                                     
084200     end-read.                                                    
084300     go to aa035-loop.                                            
084400 aa035-exit.                                                      
084500     if ws-us-total > 0                                           
084600         compute ws-us-avg-daily rounded =                        
084700             ws-us-sum / ws-us-total                              
084800     end-if.                                                      
084900     close ie-us-file.                                            
085000     exit section.                                                
085100*                                                                 
085200 aa050-print-header             section.                          
085300*-------------------------------                                  
085400     if ws-term-code not = zero                                   
085500         go to aa050-exit                                         
085600     end-if.                                                      
085700     move spaces to ws-line-work.                                 
085800     move "IEDR Data Quality Snapshot" to ws-lw-text.             
085900     perform aa100-write-line thru aa100-exit.                    
086000     move spaces to ws-line-work.                                 
086100     move "--------------------------------------------------"    
086200         to ws-lw-text.                                           
086300     perform aa100-write-line thru aa100-exit.                    
086400 aa050-exit.                                                      
086500     exit section.                                                
086600*                                                                 
086700 aa051-print-row-counts         section.                          
086800*-------------------------------                                  
086900     move spaces to ws-line-work.                                 
087000     move "ROW COUNTS" to ws-lw-text.                             
087100     perform aa100-write-line thru aa100-exit.                    
087200     move spaces to ws-line-work.                                 
087300     move "  Layer            UTILITY1   UTILITY2      Total"     
087400         to ws-lw-text.                                           
087500     perform aa100-write-line thru aa100-exit.                    
087600     move ie-dqc-sp-u1 to ws-edit-num1.                           
087700     move ie-dqc-sp-u2 to ws-edit-num2.                           
087800     move ie-dqc-sp-total to ws-edit-num3.                        
087900     move spaces to ws-line-work.                                 
088000     string "  Service Points  " ws-edit-num1 "  "                
088100         ws-edit-num2 "  " ws-edit-num3                           
088200         delimited by size into ws-lw-text.                       
088300     perform aa100-write-line thru aa100-exit.                    
088400     move ie-dqc-mt-u1 to ws-edit-num1.                           
088500     move ie-dqc-mt-u2 to ws-edit-num2.                           
088600     move ie-dqc-mt-total to ws-edit-num3.                        
088700     move spaces to ws-line-work.                                 
088800     string "  Meters          " ws-edit-num1 "  "                
088900         ws-edit-num2 "  " ws-edit-num3                           
089000         delimited by size into ws-lw-text.                       
089100     perform aa100-write-line thru aa100-exit.                    
089200     move ie-dqc-iv-u1 to ws-edit-num1.                           
089300     move ie-dqc-iv-u2 to ws-edit-num2.                           
089400     move ie-dqc-iv-total to ws-edit-num3.                        
089500     move spaces to ws-line-work.                                 
089600     string "  Intervals       " ws-edit-num1 "  "                
089700         ws-edit-num2 "  " ws-edit-num3                           
089800         delimited by size into ws-lw-text.                       
089900     perform aa100-write-line thru aa100-exit.                    
090000     move ie-dqc-uf-u1 to ws-edit-num1.                           
090100     move ie-dqc-uf-u2 to ws-edit-num2.                           
090200     move ie-dqc-uf-total to ws-edit-num3.                        
090300     move spaces to ws-line-work.                                 
090400     string "  Product         " ws-edit-num1 "  "                
090500         ws-edit-num2 "  " ws-edit-num3                           
090600         delimited by size into ws-lw-text.                       
090700     perform aa100-write-line thru aa100-exit.                    
090800     move ie-dqc-us-u1 to ws-edit-num1.                           
090900     move ie-dqc-us-u2 to ws-edit-num2.                           
091000     move ie-dqc-us-total to ws-edit-num3.                        
091100     move spaces to ws-line-work.                                 
091200     string "  Experience      " ws-edit-num1 "  "                
091300         ws-edit-num2 "  " ws-edit-num3                           
091400         delimited by size into ws-lw-text.                       
091500     perform aa100-write-line thru aa100-exit.                    
091600 aa051-exit.                                                      
091700     exit section.                                                
091800*                                                                 
091900 aa055-print-source-dq          section.                          
092000*-------------------------------                                  
092100     move zero to ws-dup-pct.                                     
092200     if ie-dqc-u2-iv-raw-count > 0                                
092300         compute ws-dup-pct rounded =                             
092400             (1 - (ie-dqc-u2-iv-raw-uniq /                        
092500                   ie-dqc-u2-iv-raw-count)) * 100                 
092600     end-if.                                                      
092700     move spaces to ws-line-work.                                 
092800     move "SOURCE DATA QUALITY" to ws-lw-text.                    
092900     perform aa100-write-line thru aa100-exit.                    
093000     move ie-dqc-u2-iv-raw-count to ws-edit-num1.                 
093100     subtract ie-dqc-u2-iv-raw-uniq from                          
093200         ie-dqc-u2-iv-raw-count giving ws-edit-num2.              
093300     move ws-dup-pct to ws-edit-pct.                              
093400     move spaces to ws-line-work.                                 
093500     string "  UTILITY2 interval duplicates: " ws-edit-num2       
093600         " (" ws-edit-pct "% of raw)"                             
093700         delimited by size into ws-lw-text.                       
093800     perform aa100-write-line thru aa100-exit.                    
093900     if ws-dup-pct > 50                                           
094000         move "Y" to ws-any-issue                                 
094100     end-if.                                                      
094200 aa055-exit.                                                      
094300     exit section.                                                
094400*                                                                 
094500 aa060-print-ref-integ          section.                          
094600*-------------------------------                                  
094700     move spaces to ws-line-work.                                 
094800     move "REFERENTIAL INTEGRITY" to ws-lw-text.                  
094900     perform aa100-write-line thru aa100-exit.                    
095000     move ws-umo-count to ws-edit-num1.                           
095100     move spaces to ws-line-work.                                 
095200     string "  Intervals -> Meters:         " ws-edit-num1        
095300         " orphan meter_ids"                                      
095400         delimited by size into ws-lw-text.                       
095500     perform aa100-write-line thru aa100-exit.                    
095600     move ws-uso-count to ws-edit-num1.                           
095700     move ws-sp-orphan-rows to ws-edit-num2.                      
095800     move spaces to ws-line-work.                                 
095900     string "  Intervals -> Service Points: " ws-edit-num1        
096000         " orphan SP ids (" ws-edit-num2 " rows)"                 
096100         delimited by size into ws-lw-text.                       
096200     perform aa100-write-line thru aa100-exit.                    
096300*    24/10/25 vbc - SPEC calls for the per-utility missing-       IE090   
096400*                   premise count as well as the combined         
096500*                   line above - split from Ws-Uso-U1/U2-         
096600*                   Count and Ws-Sp-Orphan-Rows-U1/U2.            
096700     move ws-uso-u1-count      to ws-edit-num1.                   
096800     move ws-sp-orphan-rows-u1 to ws-edit-num2.                   
096900     move spaces to ws-line-work.                                 
097000     string "    Utility1:                  " ws-edit-num1        
097100         " orphan SP ids (" ws-edit-num2 " rows)"                 
097200         delimited by size into ws-lw-text.                       
097300     perform aa100-write-line thru aa100-exit.                    
097400     move ws-uso-u2-count      to ws-edit-num1.                   
097500     move ws-sp-orphan-rows-u2 to ws-edit-num2.                   
097600     move spaces to ws-line-work.                                 
097700     string "    Utility2:                  " ws-edit-num1        
097800         " orphan SP ids (" ws-edit-num2 " rows)"                 
097900         delimited by size into ws-lw-text.                       
098000     perform aa100-write-line thru aa100-exit.                    
098100     if ws-uso-count > 0                                          
098200         move "Y" to ws-any-issue                                 
098300     end-if.                                                      
098400 aa060-exit.                                                      
098500     exit section.                                                
098600*                                                                 
098700 aa065-print-complete            section.                         
098800*-------------------------------                                  
098900     move spaces to ws-line-work.                                 
099000     move "COMPLETENESS (% non-blank, shown when under 100%)"     
099100         to ws-lw-text.                                           
099200     perform aa100-write-line thru aa100-exit.                    
099300     if ws-iv-total > 0                                           
099400         compute ws-pct-work rounded =                            
099500             (ws-iv-sp-nonblank / ws-iv-total) * 100              
099600         if ws-pct-work < 100                                     
099700             move ws-pct-work to ws-edit-pct                      
099800             move spaces to ws-line-work                          
099900             string "  Intervals.service_point_id:  " ws-edit-pct 
100000                 "%" delimited by size into ws-lw-text            
100100             perform aa100-write-line thru aa100-exit             
100200         end-if                                                   
100300         compute ws-pct-work rounded =                            
100400             (ws-iv-mt-nonblank / ws-iv-total) * 100              
100500         if ws-pct-work < 100                                     
100600             move ws-pct-work to ws-edit-pct                      
100700             move spaces to ws-line-work                          
100800             string "  Intervals.meter_id:          " ws-edit-pct 
100900                 "%" delimited by size into ws-lw-text            
101000             perform aa100-write-line thru aa100-exit             
101100         end-if                                                   
101200         compute ws-pct-work rounded =                            
101300             (ws-iv-ts-nonblank / ws-iv-total) * 100              
101400         if ws-pct-work < 100                                     
101500             move ws-pct-work to ws-edit-pct                      
101600             move spaces to ws-line-work                          
101700             string "  Intervals.start_ts:          " ws-edit-pct 
101800                 "%" delimited by size into ws-lw-text            
101900             perform aa100-write-line thru aa100-exit             
102000         end-if                                                   
102100         compute ws-pct-work rounded =                            
102200             (ws-iv-value-nonblank / ws-iv-total) * 100           
102300         if ws-pct-work < 100                                     
102400             move ws-pct-work to ws-edit-pct                      
102500             move spaces to ws-line-work                          
102600             string "  Intervals.value:             " ws-edit-pct 
102700                 "%" delimited by size into ws-lw-text            
102800             perform aa100-write-line thru aa100-exit             
102900         end-if                                                   
103000     end-if.                                                      
103100     if ws-mt-total > 0                                           
103200         compute ws-pct-work rounded =                            
103300             (ws-mt-id-nonblank / ws-mt-total) * 100             
103400         if ws-pct-work < 100                                   
103500             move ws-pct-work to ws-edit-pct                    
103600             move spaces to ws-line-work                       
103700             string "  Meters.meter_id:             " ws-edit-pct
103800                 "%" delimited by size into ws-lw-text          
103900             perform aa100-write-line thru aa100-exit           
104000         end-if                                                 
104100         compute ws-pct-work rounded =                          
104200             (ws-mt-sp-nonblank / ws-mt-total) * 100              
104300         if ws-pct-work < 100                                     
104400             move ws-pct-work to ws-edit-pct                      
104500             move spaces to ws-line-work                          
104600             string "  Meters.service_point_id:     " ws-edit-pct 
104700                 "%" delimited by size into ws-lw-text            
104800             perform aa100-write-line thru aa100-exit             
104900         end-if                                                   
105000     end-if.                                                      
105100     if ws-sp-total > 0                                           
105200         compute ws-pct-work rounded =                          
105300             (ws-sp-id-nonblank / ws-sp-total) * 100            
105400         if ws-pct-work < 100                                   
105500             move ws-pct-work to ws-edit-pct                    
105600             move spaces to ws-line-work                       
105700             string "  Service Points.service_point_id:" ws-edit-pct
105800                 "%" delimited by size into ws-lw-text          
105900             perform aa100-write-line thru aa100-exit           
106000         end-if                                                 
106100         compute ws-pct-work rounded =                            
106200             (ws-sp-city-nonblank / ws-sp-total) * 100            
106300         if ws-pct-work < 100                                     
106400             move ws-pct-work to ws-edit-pct                      
106500             move spaces to ws-line-work                          
106600             string "  Service Points.city:         " ws-edit-pct 
106700                 "%" delimited by size into ws-lw-text            
106800             perform aa100-write-line thru aa100-exit             
106900         end-if                                                   
107000         compute ws-pct-work rounded =                            
107100             (ws-sp-zip-nonblank / ws-sp-total) * 100             
107200         if ws-pct-work < 100                                     
107300             move ws-pct-work to ws-edit-pct                      
107400             move spaces to ws-line-work                          
107500             string "  Service Points.zip:          " ws-edit-pct 
107600                 "%" delimited by size into ws-lw-text            
107700             perform aa100-write-line thru aa100-exit             
107800         end-if                                                   
107900     end-if.                                                      
108000 aa065-exit.                                                      
108100     exit section.                                                
108200*                                                                 
108300 aa070-print-iv-values           section.                         
108400*-------------------------------                                  
108500     move spaces to ws-line-work.                                 
108600     move "INTERVAL VALUES" to ws-lw-text.                        
108700     perform aa100-write-line thru aa100-exit.                    
108800     if ws-iv-total = 0                                           
108900         move spaces to ws-line-work                              
109000         move "  No interval rows to report on."                  
109100             to ws-lw-text                                        
109200         perform aa100-write-line thru aa100-exit                 
109300         go to aa070-exit                                         
109400     end-if.                                                      
109500     compute ws-val-mean rounded = ws-val-sum / ws-iv-total.      
109600     move ws-val-min to ws-edit-val.                              
109700     move spaces to ws-line-work.                                 
109800     string "  Min:    " ws-edit-val                              
109900         delimited by size into ws-lw-text.                       
110000     perform aa100-write-line thru aa100-exit.                    
110100     move ws-val-max to ws-edit-val.                              
110200     move spaces to ws-line-work.                                 
110300     string "  Max:    " ws-edit-val                              
110400         delimited by size into ws-lw-text.                       
110500     perform aa100-write-line thru aa100-exit.                    
110600     move ws-val-mean to ws-edit-val.                             
110700     move spaces to ws-line-work.                                 
110800     string "  Mean:   " ws-edit-val                              
110900         delimited by size into ws-lw-text.                       
111000     perform aa100-write-line thru aa100-exit.                    
111100     move ws-mi-md-value to ws-edit-val.                          
111200     move spaces to ws-line-work.                                 
111300     string "  Median: " ws-edit-val                              
111400         delimited by size into ws-lw-text.                       
111500     perform aa100-write-line thru aa100-exit.                    
111600     compute ws-pct-work rounded =                                
111700         (ws-val-zero-count / ws-iv-total) * 100.                 
111800     move ws-pct-work to ws-edit-pct1.                            
111900     move ws-val-zero-count to ws-edit-num1.                      
112000     move spaces to ws-line-work.                                 
112100     string "  Zeros:  " ws-edit-num1 " (" ws-edit-pct1           
112200         "%)" delimited by size into ws-lw-text.                  
112300     perform aa100-write-line thru aa100-exit.                    
112400     move ws-val-neg-count to ws-edit-num1.                       
112500     move spaces to ws-line-work.                                 
112600     string "  Negatives: " ws-edit-num1                          
112700         delimited by size into ws-lw-text.                       
112800     perform aa100-write-line thru aa100-exit.                    
112900     if ws-val-neg-count > 0                                      
113000         move "Y" to ws-any-issue                                 
113100     end-if.                                                      
113200     compute ws-mi-outlier-pct rounded =                          
113300         (ws-mi-outlier-count / ws-iv-total) * 100.               
113400     move ws-mi-outlier-pct to ws-edit-pct1.                      
113500     move ws-mi-outlier-count to ws-edit-num1.                    
113600     move spaces to ws-line-work.                                 
113700     string "  Outliers (IQR): " ws-edit-num1 " (" ws-edit-pct1   
113800         "%)" delimited by size into ws-lw-text.                  
113900     perform aa100-write-line thru aa100-exit.                    
114000 aa070-exit.                                                      
114100     exit section.                                                
114200*                                                                 
114300*    24/10/25 vbc - Min-to-Max day span, Fliegel & Van            IE090   
114400*                   Flandern Gregorian-to-Julian day              
114500*                   number, same formula as ie030's               
114600*                   AA035-Fwd-Jdn - forward only here,            
114700*                   the span is just Jdn(Max)-Jdn(Min),           
114800*                   no inverse conversion needed.                 
114900 aa074-calc-day-span            section.                          
115000*-------------------------------                                  
115100     move ws-ts-min (1:4) to ws-dsw-cy.                           
115200     move ws-ts-min (6:2) to ws-dsw-mo.                           
115300     move ws-ts-min (9:2) to ws-dsw-dy.                           
115400     perform aa074b-fwd-jdn thru aa074b-exit.                     
115500     move ws-dsw-jdn to ws-dsw-jdn-min.                           
115600     move ws-ts-max (1:4) to ws-dsw-cy.                           
115700     move ws-ts-max (6:2) to ws-dsw-mo.                           
115800     move ws-ts-max (9:2) to ws-dsw-dy.                           
115900     perform aa074b-fwd-jdn thru aa074b-exit.                     
116000     move ws-dsw-jdn to ws-dsw-jdn-max.                           
116100     compute ws-dsw-span = ws-dsw-jdn-max - ws-dsw-jdn-min.       
116200 aa074-exit.                                                      
116300     exit section.                                                
116400*                                                                 
116500 aa074b-fwd-jdn                 section.                          
116600*-------------------------------                                  
116700     compute ws-dsw-a = (14 - ws-dsw-mo) / 12.                    
116800     compute ws-dsw-y = ws-dsw-cy + 4800 - ws-dsw-a.              
116900     compute ws-dsw-m = ws-dsw-mo + (12 * ws-dsw-a) - 3.          
117000     compute ws-dsw-jdn =                                         
117100         ws-dsw-dy                                                
117200         + (((153 * ws-dsw-m) + 2) / 5)                           
117300         + (365 * ws-dsw-y)                                       
117400         + (ws-dsw-y / 4)                                         
117500         - (ws-dsw-y / 100)                                       
117600         + (ws-dsw-y / 400)                                       
117700         - 32045.                                                 
117800 aa074b-exit.                                                     
117900     exit section.                                                
118000*                                                                 
118100 aa075-print-ts-range             section.                        
118200*-------------------------------                                  
118300     move spaces to ws-line-work.                                 
118400     move "TIMESTAMP RANGE" to ws-lw-text.                        
118500     perform aa100-write-line thru aa100-exit.                    
118600     if not ws-ts-first-done                                      
118700         move spaces to ws-line-work                              
118800         move "  No parseable timestamps to report on."           
118900             to ws-lw-text                                        
119000         perform aa100-write-line thru aa100-exit                 
119100         go to aa075-exit                                         
119200     end-if.                                                      
119300     perform aa074-calc-day-span thru aa074-exit.                 
119400     move spaces to ws-line-work.                                 
119500     string "  Min: " ws-ts-min (1:10)                            
119600         delimited by size into ws-lw-text.                       
119700     perform aa100-write-line thru aa100-exit.                    
119800     move spaces to ws-line-work.                                 
119900     string "  Max: " ws-ts-max (1:10)                            
120000         delimited by size into ws-lw-text.                       
120100     perform aa100-write-line thru aa100-exit.                    
120200     move ws-dsw-span to ws-edit-num1.                            
120300     move spaces to ws-line-work.                                 
120400     string "  Span: " ws-edit-num1 " days"                       
120500         delimited by size into ws-lw-text.                       
120600     perform aa100-write-line thru aa100-exit.                    
120700     move ws-ts-null-count to ws-edit-num1.                       
120800     move spaces to ws-line-work.                                 
120900     string "  Nulls: " ws-edit-num1                              
121000         delimited by size into ws-lw-text.                       
121100     perform aa100-write-line thru aa100-exit.                    
121200     move ws-ts-pre2020-count to ws-edit-num1.                    
121300     move spaces to ws-line-work.                                 
121400     string "  Pre-2020: " ws-edit-num1                           
121500         delimited by size into ws-lw-text.                       
121600     perform aa100-write-line thru aa100-exit.                    
121700 aa075-exit.                                                      
121800     exit section.                                                
121900*                                                                 
122000 aa080-print-experience           section.                        
122100*-------------------------------                                  
122200     move spaces to ws-line-work.                                 
122300     move "EXPERIENCE LAYER" to ws-lw-text.                       
122400     perform aa100-write-line thru aa100-exit.                    
122500     move ws-us-total to ws-edit-num1.                            
122600     move spaces to ws-line-work.                                 
122700     string "  Summary rows:            " ws-edit-num1            
122800         delimited by size into ws-lw-text.                       
122900     perform aa100-write-line thru aa100-exit.                    
123000     move ws-uus-count to ws-edit-num1.                           
123100     move spaces to ws-line-work.                                 
123200     string "  Distinct service points: " ws-edit-num1            
123300         delimited by size into ws-lw-text.                       
123400     perform aa100-write-line thru aa100-exit.                    
123500     move ws-us-avg-daily to ws-edit-val.                         
123600     move spaces to ws-line-work.                                 
123700     string "  Avg daily total usage:   " ws-edit-val             
123800         delimited by size into ws-lw-text.                       
123900     perform aa100-write-line thru aa100-exit.                    
124000     move ws-us-max-peak to ws-edit-val.                          
124100     move spaces to ws-line-work.                                 
124200     string "  Max peak value:          " ws-edit-val             
124300         delimited by size into ws-lw-text.                       
124400     perform aa100-write-line thru aa100-exit.                    
124500 aa080-exit.                                                      
124600     exit section.                                                
124700*                                                                 
124800 aa085-print-summary               section.                       
124900*-------------------------------                                  
125000     move zero to ws-linkage-pct.                                 
125100     if ws-iv-total > 0                                           
125200         compute ws-linkage-pct rounded =                         
125300             (ws-linked-count / ws-iv-total) * 100                
125400     end-if.                                                      
125500     move spaces to ws-line-work.                                 
125600     move "--------------------------------------------------"    
125700         to ws-lw-text.                                           
125800     perform aa100-write-line thru aa100-exit.                    
125900     move spaces to ws-line-work.                                 
126000     move "SUMMARY" to ws-lw-text.                                
126100     perform aa100-write-line thru aa100-exit.                    
126200     move ws-linkage-pct to ws-edit-pct.                          
126300     move ws-linked-count to ws-edit-num1.                        
126400     move ws-iv-total to ws-edit-num2.                            
126500     move spaces to ws-line-work.                                 
126600     string "  Records ready for analysis: " ws-edit-pct          
126700         "% (" ws-edit-num1 " / " ws-edit-num2 ")"                
126800         delimited by size into ws-lw-text.                       
126900     perform aa100-write-line thru aa100-exit.                    
127000     move spaces to ws-line-work.                                 
127100     if ws-has-issue                                              
127200         move "  Issues to address: see sections above."          
127300             to ws-lw-text                                        
127400     else                                                         
127500         move "  No blocking issues found."                       
127600             to ws-lw-text                                        
127700     end-if.                                                      
127800     perform aa100-write-line thru aa100-exit.                    
127900     move spaces to ws-line-work.                                 
128000     move "--------------------------------------------------"    
128100         to ws-lw-text.                                           
128200     perform aa100-write-line thru aa100-exit.                    
128300 aa085-exit.                                                      
128400     exit section.                                                
128500*                                                                 
128600 aa095-close-files               section.                         
128700*-------------------------------                                  
128800     if ws-term-code not = zero                                   
128900         go to aa095-exit                                         
129000     end-if.                                                      
129100     close ie-dqc-file.                                           
129200     close ie-rpt-file.                                           
129300 aa095-exit.                                                      
129400     exit section.                                                
129500*                                                                 
129600 aa100-write-line                  section.                       
129700*-------------------------------                                  
129800     move ws-lw-text to ie-pr-text.                               
129900     write ie-print-record after advancing 1 line.                
130000 aa100-exit.                                                      
130100     exit section.                                                
